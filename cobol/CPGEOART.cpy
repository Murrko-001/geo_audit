000100*****************************************************************         
000200*                                                               *         
000300*   COPY.......: CPGEOART                                      *          
000400*   CONTENIDO..: LAYOUT DEL REGISTRO DE ENTRADA - FICHA DE      *         
000500*                ARTICULO PUBLICADO (AUDITORIA GEO)             *         
000600*                                                               *         
000700*****************************************************************         
000800*---------------------------------------------------------------*         
000900*  AUTOR..........: R. QUIROGA | KC03 - SISTEMAS COMERCIALES    *         
001000*  FECHA ALTA.....: 1991-04-02                                  *         
001100*---------------------------------------------------------------*         
001200*  ORIGINALMENTE DESCRIBIA UNA FICHA DE PRODUCTO DE CATALOGO    *         
001300*  IMPRESO PARA EL CONTROL DE CALIDAD DE TEXTOS DE VENTA.  EN   *         
001400*  2001 EL AREA DE PUBLICACIONES DIGITALES REUTILIZO EL LAYOUT  *         
001500*  PARA DESCRIBIR ARTICULOS DEL BLOG CORPORATIVO, YA CON LOS    *         
001600*  CONTADORES ESTRUCTURALES (H2, LISTAS, TABLAS, LINKS) PRE-    *         
001700*  -EXTRAIDOS POR EL PROCESO DE SCRAPEO PREVIO (FUERA DE        *         
001800*  ALCANCE DE ESTE COPY).                                       *         
001900*---------------------------------------------------------------*         
002000*  HISTORIAL DE CAMBIOS                                         *         
002100*---------------------------------------------------------------*         
002200* 1991-04-02 RQ  ALTA INICIAL - FICHA DE CATALOGO IMPRESO.        GEO-0001
002300* 1994-09-19 LF  SE AMPLIA CAMPO DE DESCRIPCION LARGA A           GEO-0032
002400*                200 POSICIONES POR PEDIDO DE MARKETING.                  
002500* 1998-11-30 SM  REVISION FIN DE SIGLO - SIN CAMPOS DE            GEO-0087
002600*                FECHA AAMMDD EN ESTE COPY, NO APLICA Y2K.                
002700* 2001-02-14 RQ  RECICLADO PARA EL BLOG CORPORATIVO.  BAJA        GEO-0103
002800*                DE CAMPOS DE CATALOGO, ALTA DE ART-URL,                  
002900*                ART-TITLE, ART-INTRO Y CONTADORES DE H2,                 
003000*                LISTAS Y TABLAS.                                         
003100* 2001-05-08 DP  ALTA ART-SCI-LINK-FLG (INDICADOR DE FUENTE       GEO-0111
003200*                CIENTIFICA) A PEDIDO DEL AREA DE SEO.                    
003300* 2002-01-22 RQ  ALTA ART-HEADINGS-TXT, ART-WORD-COUNT Y          GEO-0129
003400*                ART-META-DESC PARA LA AUDITORIA DE                       
003500*                POSICIONAMIENTO (VER PGMGEOAU).                          
003600*---------------------------------------------------------------*         
003700 01  REG-ENTRADA-ART.                                                     
003800     05  ART-ID                          PIC 9(08).                       
003900     05  ART-URL                         PIC X(80).                       
004000     05  ART-TITLE                       PIC X(80).                       
004100     05  ART-INTRO                       PIC X(200).                      
004200     05  ART-TOC-TEXT                    PIC X(200).                      
004300     05  ART-H2-COUNT                    PIC 9(03).                       
004400     05  ART-FACT-COUNT                  PIC 9(03).                       
004500     05  ART-LIST-COUNT                  PIC 9(03).                       
004600     05  ART-TABLE-COUNT                 PIC 9(03).                       
004700     05  ART-SCI-LINK-FLG                PIC X(01).                       
004800         88  ART-SCI-LINK-SI                  VALUE 'Y'.                  
004900         88  ART-SCI-LINK-NO                  VALUE 'N'.                  
005000     05  ART-HEADINGS-TXT                PIC X(200).                      
005100     05  ART-WORD-COUNT                  PIC 9(05).                       
005200     05  ART-META-DESC                   PIC X(200).                      
005300     05  ART-BODY-TEXT                   PIC X(2000).                     
005400     05  FILLER                          PIC X(14).                       
005500*                                                                         
005600*---------------------------------------------------------------*         
005700*  VISTA ALTERNATIVA - SOLO CLAVE, USADA EN EL LOG DE OPERADOR  *         
005800*  Y EN LOS MENSAJES DE ERROR DE LECTURA (VER 9000-SALIDA-      *         
005900*  -ERRORES EN PGMGEOAU).                                       *         
006000*---------------------------------------------------------------*         
006100 01  REG-ENTRADA-ART-CLAVE REDEFINES REG-ENTRADA-ART.                     
006200     05  ART-CLAVE-ID                    PIC 9(08).                       
006300     05  ART-CLAVE-URL                   PIC X(80).                       
006400     05  FILLER                          PIC X(2898).                     
