000100*****************************************************************         
000200*                                                               *         
000300*   COPY.......: CPGEODET                                      *          
000400*   CONTENIDO..: AREA DE TRABAJO - UNA FILA DEL DETALLE DE      *         
000500*                AUDITORIA (SE VUELCA AL CSV Y AL REPORTE)      *         
000600*                                                               *         
000700*****************************************************************         
000800*---------------------------------------------------------------*         
000900*  AUTOR..........: D. PEREZ | KC03 - SISTEMAS COMERCIALES      *         
001000*  FECHA ALTA.....: 2001-05-08                                  *         
001100*---------------------------------------------------------------*         
001200*  NO ES UN FD.  ES EL AREA DONDE PGMGEOAU ARMA EL RESULTADO DE *         
001300*  UN ARTICULO ANTES DE VOLCARLO A LOS DOS ARCHIVOS DE SALIDA.  *         
001400*  LOS DIEZ INDICADORES SE DEFINEN CON NOMBRE PROPIO Y TAMBIEN  *         
001500*  COMO TABLA (REDEFINES) PARA PODER RECORRERLOS EN LOS TOTALES *         
001600*  DE FIN DE CORRIDA (VER 7200-ESCRIBIR-RPT-TOTALES).           *         
001700*---------------------------------------------------------------*         
001800*  HISTORIAL DE CAMBIOS                                         *         
001900*---------------------------------------------------------------*         
002000* 2001-05-08 DP  ALTA INICIAL - 8 INDICADORES.                    GEO-0112
002100* 2002-01-22 RQ  SE AGREGAN LOS CHEQUEOS 9 Y 10 (DLZKA Y          GEO-0130
002200*                META).  SE ARMA LA TABLA REDEFINES PARA                  
002300*                LOS CONTADORES DE TOTALES.                               
002400* 2002-06-11 SM  RPT-RECS PASA DE 400 A 600 POSICIONES,           GEO-0141
002500*                LAS RECOMENDACIONES CONCATENADAS NO                      
002600*                ENTRABAN CON TITULOS LARGOS.                             
002700*---------------------------------------------------------------*         
002800 01  WS-FILA-DETALLE.                                                     
002900     05  RPT-URL                         PIC X(80).                       
003000     05  RPT-TITLE                       PIC X(80).                       
003100     05  RPT-SCORE                       PIC 9(02).                       
003200     05  RPT-CHEQUEOS.                                                    
003300         10  RPT-CHK-RESPUESTA-DIRECTA   PIC 9(01).                       
003400         10  RPT-CHK-DEFINICION          PIC 9(01).                       
003500         10  RPT-CHK-NADPISY-H2          PIC 9(01).                       
003600         10  RPT-CHK-DATOS-NUMERICOS     PIC 9(01).                       
003700         10  RPT-CHK-FUENTES             PIC 9(01).                       
003800         10  RPT-CHK-FAQ                 PIC 9(01).                       
003900         10  RPT-CHK-ZOZNAMY             PIC 9(01).                       
004000         10  RPT-CHK-TABULKY             PIC 9(01).                       
004100         10  RPT-CHK-DLZKA-CLANKU        PIC 9(01).                       
004200         10  RPT-CHK-META-POPIS          PIC 9(01).                       
004300     05  RPT-RECS                        PIC X(600).                      
004400     05  FILLER                          PIC X(37).                       
004500*                                                                         
004600*---------------------------------------------------------------*         
004700*  VISTA TABLA - UN ELEMENTO POR CHEQUEO, EN EL ORDEN CANONICO  *         
004800*  DEL BATCH (1=RESPUESTA DIRECTA ... 10=META DESCRIPTION).     *         
004900*---------------------------------------------------------------*         
005000 01  RPT-CHEQUEOS-TBL REDEFINES RPT-CHEQUEOS.                             
005100     05  RPT-CHK-TBL OCCURS 10 TIMES                                      
005200                      INDEXED BY IX-CHK    PIC 9(01).                     
