000100*****************************************************************         
000200*                                                               *         
000300*   COPY.......: CPGEOPRM                                      *          
000400*   CONTENIDO..: TARJETA DE PARAMETROS DE LA CORRIDA BATCH DE   *         
000500*                AUDITORIA GEO                                  *         
000600*                                                               *         
000700*****************************************************************         
000800*---------------------------------------------------------------*         
000900*  AUTOR..........: R. QUIROGA | KC03 - SISTEMAS COMERCIALES    *         
001000*  FECHA ALTA.....: 2003-03-04                                  *         
001100*---------------------------------------------------------------*         
001200*  REEMPLAZA A LA VIEJA TARJETA DE CONTROL JCL DE LA CORRIDA    *         
001300*  BATCH (LIMITE DE ARTICULOS, SALIDA CSV, SALIDA REPORTE).     *         
001400*  SI LA TARJETA NO VIENE O VIENE EN BLANCO SE USAN LOS         *         
001500*  VALORES POR DEFECTO (VER 0200-LEER-PARAMETROS EN PGMGEOAU).  *         
001600*---------------------------------------------------------------*         
001700*  HISTORIAL DE CAMBIOS                                         *         
001800*---------------------------------------------------------------*         
001900* 2003-03-04 RQ  ALTA INICIAL.                                    GEO-0156
002000*---------------------------------------------------------------*         
002100 01  REG-PARAMETROS.                                                      
002200     05  PRM-LIMITE-ARTICULOS            PIC 9(03).                       
002300     05  PRM-SALIDA-CSV-SW               PIC X(01).                       
002400         88  PRM-SALIDA-CSV-SI                VALUE 'S'.                  
002500         88  PRM-SALIDA-CSV-NO                VALUE 'N'.                  
002600     05  PRM-SALIDA-RPT-SW               PIC X(01).                       
002700         88  PRM-SALIDA-RPT-SI                VALUE 'S'.                  
002800         88  PRM-SALIDA-RPT-NO                VALUE 'N'.                  
002900     05  FILLER                          PIC X(15).                       
