000100*****************************************************************         
000200*                                                               *         
000300*   COPY.......: CPGEORPT                                      *          
000400*   CONTENIDO..: LINEAS DE IMPRESION DEL REPORTE FORMATEADO DE  *         
000500*                AUDITORIA GEO (132 COLUMNAS)                   *         
000600*                                                               *         
000700*****************************************************************         
000800*---------------------------------------------------------------*         
000900*  AUTOR..........: S. MORENO | KC03 - SISTEMAS COMERCIALES     *         
001000*  FECHA ALTA.....: 2002-01-22                                  *         
001100*---------------------------------------------------------------*         
001200*  EL REPORTE REEMPLAZA AL LISTADO ANTERIOR DEL AREA DE         *         
001300*  PUBLICACIONES DIGITALES POR UN LISTADO DE IMPRESORA          *         
001400*  CLASICO DE 132 POSICIONES, UNA LINEA POR ARTICULO, SIN       *         
001500*  CORTES DE CONTROL (LOS ARTICULOS SE LISTAN EN EL ORDEN QUE   *         
001600*  LLEGARON).  LA CABECERA Y EL DETALLE COMPARTEN LAS MISMAS    *         
001700*  POSICIONES DE COLUMNA PARA QUE LOS INDICADORES CALCEN CON    *         
001800*  LOS NUMEROS DE CHEQUEO DE LA CABECERA.                       *         
001900*---------------------------------------------------------------*         
002000*  HISTORIAL DE CAMBIOS                                         *         
002100*---------------------------------------------------------------*         
002200* 2002-01-22 SM  ALTA INICIAL DEL LAYOUT DE IMPRESION.            GEO-0131
002300* 2002-06-11 SM  SE AGREGA LA TABLA REDEFINES DE LOS DIEZ         GEO-0142
002400*                INDICADORES PARA PODER LLENARLOS EN UN                   
002500*                PERFORM VARYING (ANTES ERAN 10 MOVE                      
002600*                SUELTOS, DIFICIL DE MANTENER).                           
002700* 2003-03-04 RQ  ALTA WS-LIN-SIN-DATOS PARA CORRIDAS SIN          GEO-0155
002800*                ARTICULOS (VER PEDIDO DE CONTROL DE                      
002900*                CALIDAD, TICKET GEO-0155).                               
003000*---------------------------------------------------------------*         
003100 01  WS-LIN-TITULO.                                                       
003200     05  FILLER                          PIC X(01)  VALUE SPACE.          
003300     05  TIT-TEXTO                       PIC X(60)  VALUE                 
003400         'AUDITORIA GEO DE ARTICULOS - REPORTE DE CALIDAD'.               
003500     05  TIT-FECHA-LIT                   PIC X(12)  VALUE                 
003600         'FECHA CORR.:'.                                                  
003700     05  TIT-FECHA                       PIC X(10)  VALUE SPACES.         
003800     05  FILLER                          PIC X(49)  VALUE SPACES.         
003900*                                                                         
004000*---------------------------------------------------------------*         
004100*  CABECERA Y DETALLE COMPARTEN LAYOUT DE COLUMNAS.  LOS DOS    *         
004200*  SE LLENAN POR PROGRAMA (SIN VALUE DE LITERAL LARGO) PARA NO  *         
004300*  TENER QUE PARTIR CADENAS DE 132 POSICIONES EN EL FUENTE.     *         
004400*---------------------------------------------------------------*         
004500 01  WS-LIN-CABECERA.                                                     
004600     05  FILLER                          PIC X(01)  VALUE SPACE.          
004700     05  CAB-TITULO                      PIC X(53)  VALUE SPACES.         
004800     05  FILLER                          PIC X(01)  VALUE SPACE.          
004900     05  CAB-SCORE                       PIC X(05)  VALUE SPACES.         
005000     05  FILLER                          PIC X(02)  VALUE SPACES.         
005100     05  CAB-BADGE                       PIC X(04)  VALUE SPACES.         
005200     05  FILLER                          PIC X(02)  VALUE SPACES.         
005300     05  CAB-INDICADORES                 PIC X(30)  VALUE SPACES.         
005400     05  FILLER                          PIC X(34)  VALUE SPACES.         
005500*                                                                         
005600 01  WS-LIN-SUBCABECERA.                                                  
005700     05  FILLER                          PIC X(01)  VALUE SPACE.          
005800     05  SUB-TEXTO                       PIC X(120) VALUE SPACES.         
005900     05  FILLER                          PIC X(11)  VALUE SPACES.         
006000*                                                                         
006100 01  WS-LIN-DETALLE.                                                      
006200     05  FILLER                          PIC X(01)  VALUE SPACE.          
006300     05  DET-TITULO                      PIC X(53)  VALUE SPACES.         
006400     05  FILLER                          PIC X(01)  VALUE SPACE.          
006500     05  DET-SCORE                       PIC X(05)  VALUE SPACES.         
006600     05  FILLER                          PIC X(02)  VALUE SPACES.         
006700     05  DET-BADGE                       PIC X(04)  VALUE SPACES.         
006800     05  FILLER                          PIC X(02)  VALUE SPACES.         
006900     05  DET-INDICADORES                 PIC X(30)  VALUE SPACES.         
007000     05  FILLER                          PIC X(34)  VALUE SPACES.         
007100*                                                                         
007200*---------------------------------------------------------------*         
007300*  VISTA TABLA DEL BLOQUE DE INDICADORES - PERMITE LLENAR LOS   *         
007400*  DIEZ "OK "/"NO " CON UN PERFORM VARYING EN VEZ DE DIEZ MOVE. *         
007500*---------------------------------------------------------------*         
007600 01  DET-INDICADORES-TBL REDEFINES DET-INDICADORES.                       
007700     05  DET-IND-TBL OCCURS 10 TIMES                                      
007800                     INDEXED BY IX-DET-IND                                
007900                                         PIC X(03).                       
008000*                                                                         
008100 01  WS-LIN-GENERICA.                                                     
008200     05  FILLER                          PIC X(01)  VALUE SPACE.          
008300     05  GEN-TEXTO                       PIC X(120) VALUE SPACES.         
008400     05  FILLER                          PIC X(11)  VALUE SPACES.         
008500*                                                                         
008600 01  WS-LIN-SIN-DATOS.                                                    
008700     05  FILLER                          PIC X(01)  VALUE SPACE.          
008800     05  SDT-TEXTO                       PIC X(20)  VALUE                 
008900         'Ziadne data'.                                                   
009000     05  FILLER                          PIC X(111) VALUE SPACES.         
