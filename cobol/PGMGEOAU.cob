000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400*                                                                         
000500 PROGRAM-ID.    PGMGEOAU.                                                 
000600 AUTHOR.        ROBERTO QUIROGA.                                          
000700 INSTALLATION.  KC03 - SISTEMAS COMERCIALES.                              
000800 DATE-WRITTEN.  1991-04-02.                                               
000900 DATE-COMPILED.                                                           
001000 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
001100*                                                                         
001200*---------------------------------------------------------------*         
001300*  BATCH DE AUDITORIA GEO DE ARTICULOS DEL BLOG CORPORATIVO      *        
001400*---------------------------------------------------------------*         
001500*  LEE HASTA N FICHAS DE ARTICULO (ENTRADA), LES APLICA UNA      *        
001600*  BATERIA FIJA DE DIEZ CHEQUEOS DE CALIDAD DE CONTENIDO Y       *        
001700*  EMITE UN DETALLE CSV Y/O UN REPORTE FORMATEADO DE 132         *        
001800*  POSICIONES CON INDICADORES POR CHEQUEO Y TOTALES DE CORRIDA.  *        
001900*---------------------------------------------------------------*         
002000*  HISTORIAL DE CAMBIOS                                          *        
002100*---------------------------------------------------------------*         
002200* 1991-04-02 RQ  ALTA INICIAL.  PROGRAMA DE CONTROL DE            GEO-0001
002300*                CALIDAD DE FICHAS DE CATALOGO IMPRESO -                  
002400*                CUENTA CAMPOS EN BLANCO Y EMITE CONTROL                  
002500*                DE TOTALES POR LOTE DE IMPRENTA.                         
002600* 1993-02-10 LF  SE AGREGA CORTE DE CONTROL POR FAMILIA DE        GEO-0018
002700*                PRODUCTO EN EL CONTROL DE TOTALES.                       
002800* 1994-09-19 LF  AJUSTE POR AMPLIACION DEL COPY CPGEOART A        GEO-0032
002900*                200 POSICIONES EN CAMPOS DE TEXTO LIBRE.                 
003000* 1996-05-14 DP  CORRECCION: EL CONTADOR DE FICHAS LEIDAS         GEO-0055
003100*                NO SE REINICIABA ENTRE CORRIDAS EN                       
003200*                ALGUNOS JCL DE REPROCESO. VER PARRAFO                    
003300*                1000-INICIO.                                             
003400* 1998-11-30 SM  REVISION FIN DE SIGLO (Y2K).  EL PROGRAMA        GEO-0087
003500*                NO MANEJA FECHAS AAMMDD EN SUS CAMPOS DE                 
003600*                NEGOCIO, SOLO LA FECHA DE CORRIDA DEL                    
003700*                REPORTE (AAAAMMDD DESDE 1999). SIN AJUSTES               
003800*                DE DATOS, SOLO CERTIFICACION.                            
003900* 2001-02-14 RQ  BAJA TOTAL DE LA LOGICA DE CATALOGO              GEO-0103
004000*                IMPRESO.  ALTA DE LA AUDITORIA DE                        
004100*                ARTICULOS DEL BLOG (REESCRITURA COMPLETA                 
004200*                DE LA PROCEDURE DIVISION SOBRE EL MISMO                  
004300*                ESQUELETO DE LECTURA/PROCESO/FIN).                       
004400* 2001-05-08 DP  ALTA DE LOS CHEQUEOS 1 A 5 (RESPUESTA            GEO-0111
004500*                DIRECTA, DEFINICION, H2, DATOS NUMERICOS,                
004600*                FUENTES) Y DEL CSV DE DETALLE.                           
004700* 2001-09-03 DP  ALTA DE LOS CHEQUEOS 6 A 8 (FAQ, LISTAS,         GEO-0120
004800*                TABLAS).                                                 
004900* 2002-01-22 RQ  ALTA DE LOS CHEQUEOS 9 Y 10 (LONGITUD DEL        GEO-0129
005000*                ARTICULO Y META DESCRIPTION) Y DEL                       
005100*                REPORTE FORMATEADO DE 132 POSICIONES.                    
005200* 2002-06-11 SM  RECOMENDACIONES CONCATENADAS: SE PASA DE         GEO-0141
005300*                DIEZ MOVE INDEPENDIENTES A UN UNICO STRING               
005400*                CON PUNTERO (WS-RECS-PUNTERO).                           
005500* 2003-03-04 RQ  TARJETA DE PARAMETROS (LIMITE Y SALIDAS)         GEO-0156
005600*                REEMPLAZA A LOS VALORES FIJOS POR DEFECTO.               
005700*                ALTA DE WS-LIN-SIN-DATOS.                                
005800* 2004-07-19 SM  CORRECCION EN 2220-CHK-DEFINICION: NO SE         GEO-0178
005900*                CONTEMPLABA EL CASO DE TITULO SIN ':'.                   
006000* 2007-11-02 DP  EL CHEQUEO DE FUENTES Y FAQ PASA A EXIGIR        GEO-0201
006100*                COINCIDENCIA DE PALABRA COMPLETA (ANTES                  
006200*                DABA FALSOS POSITIVOS CON PALABRAS COMO                  
006300*                "ARZOBISPADO").                                          
006400* 2011-04-27 RQ  ALTA DEL SUFIJO DE INFLEXION PARA LOS            GEO-0233
006500*                MENSAJES DE LONGITUD (VER 8500-INFLEXION).               
006600* 2011-08-16 DP  CORRECCION EN CT-FAQ-CASTO-LEN: LA LONGITUD      GEO-0241
006700*                DEL PATRON "CASTO KLADENE OTAZKY" ESTABA                 
006800*                CARGADA EN 21 EN VEZ DE 20; SE PERDIAN                   
006900*                COINCIDENCIAS SEGUIDAS DE SIGNO DE PUNTUACION.           
007000* 2011-10-05 DP  ALTA DE 6010-VERIFICAR-PUNTAJE COMO RED DE       GEO-0245
007100*                SEGURIDAD: RECUENTA LOS INDICADORES "OK" DE              
007200*                LA TABLA Y AVISA POR CONSOLA SI NO CALZA CON             
007300*                WS-PUNTAJE (PEDIDO DE CONTROL DE CALIDAD).               
007400*---------------------------------------------------------------*         
007500*                                                                         
007600*****************************************************************         
007700 ENVIRONMENT DIVISION.                                                    
007800*****************************************************************         
007900*                                                                         
008000*---------------------------------------------------------------*         
008100 CONFIGURATION SECTION.                                                   
008200*---------------------------------------------------------------*         
008300 SPECIAL-NAMES.                                                           
008400     C01 IS TOP-OF-FORM.                                                  
008500*                                                                         
008600*---------------------------------------------------------------*         
008700 INPUT-OUTPUT SECTION.                                                    
008800*---------------------------------------------------------------*         
008900 FILE-CONTROL.                                                            
009000*                                                                         
009100     SELECT PARAMETROS  ASSIGN TO PARAMETROS                              
009200                                FILE STATUS IS FS-PARAMETROS.             
009300*                                                                         
009400     SELECT ENTRADA      ASSIGN TO ENTRADA                                
009500                                FILE STATUS IS FS-ENTRADA.                
009600*                                                                         
009700     SELECT SALIDA-CSV   ASSIGN TO SALIDACSV                              
009800                                ORGANIZATION IS LINE SEQUENTIAL           
009900                                FILE STATUS IS FS-SALIDA-CSV.             
010000*                                                                         
010100     SELECT SALIDA-RPT   ASSIGN TO SALIDARPT                              
010200                                ORGANIZATION IS LINE SEQUENTIAL           
010300                                FILE STATUS IS FS-SALIDA-RPT.             
010400*                                                                         
010500 I-O-CONTROL.                                                             
010600*                                                                         
010700*****************************************************************         
010800 DATA DIVISION.                                                           
010900*****************************************************************         
011000*                                                                         
011100*---------------------------------------------------------------*         
011200 FILE SECTION.                                                            
011300*---------------------------------------------------------------*         
011400*                                                                         
011500 FD  PARAMETROS                                                           
011600     RECORDING MODE IS F.                                                 
011700     COPY CPGEOPRM.                                                       
011800*                                                                         
011900 FD  ENTRADA                                                              
012000     RECORDING MODE IS F.                                                 
012100     COPY CPGEOART.                                                       
012200*                                                                         
012300 FD  SALIDA-CSV                                                           
012400     RECORDING MODE IS F.                                                 
012500 01  REG-SALIDA-CSV                      PIC X(1024).                     
012600*                                                                         
012700 FD  SALIDA-RPT                                                           
012800     RECORDING MODE IS F.                                                 
012900 01  REG-SALIDA-RPT                      PIC X(132).                      
013000*                                                                         
013100*---------------------------------------------------------------*         
013200 WORKING-STORAGE SECTION.                                                 
013300*---------------------------------------------------------------*         
013400*                                                                         
013500 77  FILLER               PIC X(30) VALUE                                 
013600     '* INICIO WORKING-STORAGE *   '.                                     
013700 77  W77-CONTADOR-CHK      PIC 9(02) COMP VALUE ZERO.                     
013800 77  W77-SUMADOR-CHK       PIC 9(02) COMP VALUE ZERO.                     
013900*---------------------------------------------------------------*         
014000*               A R E A  D E  C O N S T A N T E S               *         
014100*---------------------------------------------------------------*         
014200*                                                                         
014300 01  CT-CONSTANTES.                                                       
014400     05  CT-PROGRAMA                     PIC X(08) VALUE                  
014500         'PGMGEOAU'.                                                      
014600     05  CT-OPEN                         PIC X(08) VALUE 'OPEN'.          
014700     05  CT-READ                         PIC X(08) VALUE 'READ'.          
014800     05  CT-WRITE                        PIC X(08) VALUE 'WRITE'.         
014900     05  CT-CLOSE                        PIC X(08) VALUE 'CLOSE'.         
015000     05  CT-PARAMETROS                   PIC X(10) VALUE                  
015100         'PARAMETROS'.                                                    
015200     05  CT-ENTRADA                      PIC X(10) VALUE                  
015300         'ENTRADA'.                                                       
015400     05  CT-SALIDACSV                    PIC X(10) VALUE                  
015500         'SALIDACSV'.                                                     
015600     05  CT-SALIDARPT                    PIC X(10) VALUE                  
015700         'SALIDARPT'.                                                     
015800     05  CT-LIM-DEFECTO                  PIC 9(03) COMP                   
015900                                          VALUE 10.                       
016000     05  CT-MIN-H2                       PIC 9(03) COMP                   
016100                                          VALUE 3.                        
016200     05  CT-MIN-FACTOS                   PIC 9(03) COMP                   
016300                                          VALUE 3.                        
016400     05  CT-MIN-LISTAS                   PIC 9(03) COMP                   
016500                                          VALUE 1.                        
016600     05  CT-MIN-TABLAS                   PIC 9(03) COMP                   
016700                                          VALUE 1.                        
016800     05  CT-MIN-PALABRAS                 PIC 9(05) COMP                   
016900                                          VALUE 500.                      
017000     05  CT-META-MIN                     PIC 9(03) COMP                   
017100                                          VALUE 120.                      
017200     05  CT-META-MAX                     PIC 9(03) COMP                   
017300                                          VALUE 160.                      
017400     05  CT-CORTE-GOOD                   PIC 9(02) COMP                   
017500                                          VALUE 8.                        
017600     05  CT-CORTE-MID                    PIC 9(02) COMP                   
017700                                          VALUE 5.                        
017800*                                                                         
017900*---------------------------------------------------------------*         
018000*     A R E A  D E  F R A S E S  D E L  C H E Q U E O  1        *         
018100*---------------------------------------------------------------*         
018200*                                                                         
018300     05  FILLER                          PIC X(02).                       
018400 01  CT-FRASES-DIRECTAS.                                                  
018500     05  CT-FRASE-01                     PIC X(20) VALUE                  
018600         'v tomto clanku'.                                                
018700     05  CT-FRASE-01-LEN                 PIC 9(02) COMP                   
018800                                          VALUE 14.                       
018900     05  CT-FRASE-02                     PIC X(20) VALUE                  
019000         'podme sa pozriet'.                                              
019100     05  CT-FRASE-02-LEN                 PIC 9(02) COMP                   
019200                                          VALUE 16.                       
019300     05  CT-FRASE-03                     PIC X(20) VALUE                  
019400         'dozviete sa'.                                                   
019500     05  CT-FRASE-03-LEN                 PIC 9(02) COMP                   
019600                                          VALUE 11.                       
019700     05  CT-FRASE-04                     PIC X(20) VALUE                  
019800         'povieme si'.                                                    
019900     05  CT-FRASE-04-LEN                 PIC 9(02) COMP                   
020000                                          VALUE 10.                       
020100*                                                                         
020200*---------------------------------------------------------------*         
020300*   A R E A  D E  P A T R O N E S  D E L  C H E Q U E O  2      *         
020400*---------------------------------------------------------------*         
020500*                                                                         
020600     05  FILLER                          PIC X(04).                       
020700 01  CT-PATRONES-DEFINICION.                                              
020800     05  CT-TOC-CO-JE                    PIC X(10) VALUE                  
020900         'co je'.                                                         
021000     05  CT-TOC-CO-JE-LEN                PIC 9(02) COMP                   
021100                                          VALUE 5.                        
021200     05  CT-TOC-CO-SU                    PIC X(10) VALUE                  
021300         'co su'.                                                         
021400     05  CT-TOC-CO-SU-LEN                PIC 9(02) COMP                   
021500                                          VALUE 5.                        
021600     05  CT-EXCL-TITULO                  PIC X(20) VALUE                  
021700         'fitness recept'.                                                
021800     05  CT-EXCL-TITULO-LEN              PIC 9(02) COMP                   
021900                                          VALUE 14.                       
022000     05  CT-SUF-JE                       PIC X(15) VALUE                  
022100         ' je'.                                                           
022200     05  CT-SUF-JE-LEN                   PIC 9(02) COMP                   
022300                                          VALUE 3.                        
022400     05  CT-SUF-SU                       PIC X(15) VALUE                  
022500         ' su'.                                                           
022600     05  CT-SUF-SU-LEN                   PIC 9(02) COMP                   
022700                                          VALUE 3.                        
022800     05  CT-SUF-ZNAMENA                  PIC X(15) VALUE                  
022900         ' znamena'.                                                      
023000     05  CT-SUF-ZNAMENA-LEN              PIC 9(02) COMP                   
023100                                          VALUE 8.                        
023200     05  CT-SUF-PREDSTAVUJE              PIC X(15) VALUE                  
023300         ' predstavuje'.                                                  
023400     05  CT-SUF-PREDSTAVUJE-LEN          PIC 9(02) COMP                   
023500                                          VALUE 12.                       
023600*                                                                         
023700*---------------------------------------------------------------*         
023800* A R E A  D E  P A T R O N E S  D E  F U E N T E S / F A Q     *         
023900*---------------------------------------------------------------*         
024000*                                                                         
024100     05  FILLER                          PIC X(05).                       
024200 01  CT-PATRONES-FUENTES.                                                 
024300     05  CT-FUENTE-ZDROJE                PIC X(15) VALUE                  
024400         'zdroje'.                                                        
024500     05  CT-FUENTE-ZDROJE-LEN            PIC 9(02) COMP                   
024600                                          VALUE 6.                        
024700     05  CT-FUENTE-REFERENCES            PIC X(15) VALUE                  
024800         'references'.                                                    
024900     05  CT-FUENTE-REFERENCES-LEN        PIC 9(02) COMP                   
025000                                          VALUE 10.                       
025100     05  CT-FUENTE-STUDIE                PIC X(15) VALUE                  
025200         'studie'.                                                        
025300     05  CT-FUENTE-STUDIE-LEN            PIC 9(02) COMP                   
025400                                          VALUE 6.                        
025500*                                                                         
025600     05  FILLER                          PIC X(03).                       
025700 01  CT-PATRONES-FAQ.                                                     
025800     05  CT-FAQ-FANDQ                    PIC X(25) VALUE                  
025900         'f&q'.                                                           
026000     05  CT-FAQ-FANDQ-LEN                PIC 9(02) COMP                   
026100                                          VALUE 3.                        
026200     05  CT-FAQ-FAQ                      PIC X(25) VALUE                  
026300         'faq'.                                                           
026400     05  CT-FAQ-FAQ-LEN                  PIC 9(02) COMP                   
026500                                          VALUE 3.                        
026600     05  CT-FAQ-CASTO                    PIC X(25) VALUE                  
026700         'casto kladene otazky'.                                          
026800     05  CT-FAQ-CASTO-LEN                PIC 9(02) COMP                   
026900                                          VALUE 20.                       
027000     05  CT-FAQ-OTAZKY                   PIC X(25) VALUE                  
027100         'otazky a odpovede'.                                             
027200     05  CT-FAQ-OTAZKY-LEN               PIC 9(02) COMP                   
027300                                          VALUE 17.                       
027400*                                                                         
027500*---------------------------------------------------------------*         
027600*   E T I Q U E T A S  D E  L O S  D I E Z  C H E Q U E O S     *         
027700*---------------------------------------------------------------*         
027800*                                                                         
027900     05  FILLER                          PIC X(03).                       
028000 01  CT-ETIQUETAS-CHEQUEO.                                                
028100     05  CT-ETQ-01                       PIC X(11) VALUE                  
028200         'RESP.DIRECT'.                                                   
028300     05  CT-ETQ-02                       PIC X(11) VALUE                  
028400         'DEFINICIA  '.                                                   
028500     05  CT-ETQ-03                       PIC X(11) VALUE                  
028600         'H2 NADPISY '.                                                   
028700     05  CT-ETQ-04                       PIC X(11) VALUE                  
028800         'DATOS NUM. '.                                                   
028900     05  CT-ETQ-05                       PIC X(11) VALUE                  
029000         'ZDROJE     '.                                                   
029100     05  CT-ETQ-06                       PIC X(11) VALUE                  
029200         'FAQ        '.                                                   
029300     05  CT-ETQ-07                       PIC X(11) VALUE                  
029400         'ZOZNAMY    '.                                                   
029500     05  CT-ETQ-08                       PIC X(11) VALUE                  
029600         'TABULKY    '.                                                   
029700     05  CT-ETQ-09                       PIC X(11) VALUE                  
029800         'DLZKA      '.                                                   
029900     05  CT-ETQ-10                       PIC X(11) VALUE                  
030000         'META DESC. '.                                                   
030100     05  FILLER                          PIC X(01).                       
030200 01  CT-ETIQUETAS-TBL REDEFINES CT-ETIQUETAS-CHEQUEO.                     
030300     05  CT-ETQ-TBL OCCURS 10 TIMES                                       
030400                     INDEXED BY IX-ETQ   PIC X(11).                       
030500*                                                                         
030600*---------------------------------------------------------------*         
030700*               A R E A  D E  V A R I A B L E S                 *         
030800*---------------------------------------------------------------*         
030900*                                                                         
031000 01  WS-VARIABLES.                                                        
031100     05  WS-PARRAFO                      PIC X(50).                       
031200     05  WS-MASCARA                      PIC ZZZ9.                        
031300     05  WS-MASCARA-TOTAL                PIC ZZZ9.                        
031400*                                                                         
031500     05  FILLER                          PIC X(05).                       
031600 01  WS-PARM.                                                             
031700     05  WS-PARM-LIMITE                  PIC 9(03) COMP.                  
031800     05  WS-PARM-CSV-SW                  PIC X(01).                       
031900         88  WS-PARM-CSV-SI                  VALUE 'S'.                   
032000         88  WS-PARM-CSV-NO                  VALUE 'N'.                   
032100     05  WS-PARM-RPT-SW                  PIC X(01).                       
032200         88  WS-PARM-RPT-SI                  VALUE 'S'.                   
032300         88  WS-PARM-RPT-NO                  VALUE 'N'.                   
032400*                                                                         
032500*---------------------------------------------------------------*         
032600*        A R E A  D E  T E X T O S  N O R M A L I Z A D O S     *         
032700*---------------------------------------------------------------*         
032800*                                                                         
032900     05  FILLER                          PIC X(05).                       
033000 01  WS-TEXTOS-NORMALIZADOS.                                              
033100     05  WS-INTRO-MIN                    PIC X(200).                      
033200     05  WS-TOC-MIN                      PIC X(200).                      
033300     05  WS-HEAD-MIN                     PIC X(200).                      
033400     05  WS-BODY-MIN                     PIC X(2000).                     
033500     05  WS-TITULO-PRE                   PIC X(80).                       
033600     05  WS-TITULO-POST                  PIC X(80).                       
033700     05  WS-TITULO-PRE-MIN               PIC X(80).                       
033800     05  WS-CONTADOR-DOSPUNTOS           PIC 9(02) COMP.                  
033900*                                                                         
034000*---------------------------------------------------------------*         
034100*   A R E A  D E  B U S Q U E D A  D E  S U B C A D E N A S     *         
034200*---------------------------------------------------------------*         
034300*                                                                         
034400     05  FILLER                          PIC X(05).                       
034500 01  WS-BUSQUEDA.                                                         
034600     05  WS-BUS-TEXTO                    PIC X(2000).                     
034700     05  WS-BUS-TEXTO-LEN                PIC 9(04) COMP.                  
034800     05  WS-BUS-PATRON                   PIC X(80).                       
034900     05  WS-BUS-PATRON-LEN               PIC 9(02) COMP.                  
035000     05  WS-BUS-POS                      PIC 9(04) COMP.                  
035100     05  WS-BUS-PALABRA-SW               PIC X(01).                       
035200         88  WS-BUS-PALABRA-COMPLETA         VALUE 'S'.                   
035300         88  WS-BUS-SUBCADENA                VALUE 'N'.                   
035400     05  WS-BUS-ENCONTRADO-SW            PIC X(01).                       
035500         88  WS-BUS-ENCONTRADO               VALUE 'S'.                   
035600         88  WS-BUS-NO-ENCONTRADO            VALUE 'N'.                   
035700     05  WS-BUS-LIMITE-OK-SW             PIC X(01).                       
035800         88  WS-BUS-LIMITE-OK                VALUE 'S'.                   
035900         88  WS-BUS-LIMITE-MAL               VALUE 'N'.                   
036000     05  WS-BUS-CHAR                     PIC X(01).                       
036100*                                                                         
036200*---------------------------------------------------------------*         
036300*       A R E A  D E  C A L C U L O  D E  L O N G I T U D       *         
036400*---------------------------------------------------------------*         
036500*                                                                         
036600     05  FILLER                          PIC X(05).                       
036700 01  WS-CALC-LONGITUD.                                                    
036800     05  WS-CALC-TEXTO                   PIC X(2000).                     
036900     05  WS-CALC-MAX                     PIC 9(04) COMP.                  
037000     05  WS-CALC-POS                     PIC 9(04) COMP.                  
037100     05  WS-CALC-RESULTADO               PIC 9(04) COMP.                  
037200*                                                                         
037300     05  FILLER                          PIC X(05).                       
037400 01  WS-PALABRAS.                                                         
037500     05  WS-PAL-CONTADOR                 PIC 9(02) COMP.                  
037600     05  WS-PAL-POS                      PIC 9(04) COMP.                  
037700     05  WS-PAL-EN-PALABRA-SW            PIC X(01).                       
037800         88  WS-PAL-DENTRO                   VALUE 'S'.                   
037900         88  WS-PAL-FUERA                    VALUE 'N'.                   
038000*                                                                         
038100     05  FILLER                          PIC X(05).                       
038200 01  WS-NUMERO-EDITADO.                                                   
038300     05  WS-NUM-VALOR                    PIC 9(05) COMP.                  
038400     05  WS-NUM-EDICION                  PIC ZZZZ9.                       
038500     05  WS-NUM-TEXTO                    PIC X(06) VALUE                  
038600         SPACES.                                                          
038700     05  WS-NUM-INICIO                   PIC 9(02) COMP.                  
038800*                                                                         
038900     05  FILLER                          PIC X(05).                       
039000 01  WS-INFLEXION.                                                        
039100     05  WS-INFL-N                       PIC 9(05) COMP.                  
039200     05  WS-INFL-SUFIJO                  PIC X(02) VALUE                  
039300         SPACES.                                                          
039400*                                                                         
039500*---------------------------------------------------------------*         
039600*         A R E A  D E  A N A L I S I S  D E L  A R T I C U L O *         
039700*---------------------------------------------------------------*         
039800*                                                                         
039900     05  FILLER                          PIC X(05).                       
040000 01  WS-ANALISIS.                                                         
040100     05  WS-PUNTAJE                      PIC 9(02) COMP.                  
040200     05  WS-META-LONGITUD                PIC 9(04) COMP.                  
040300     05  WS-PATRON-DEF                   PIC X(95) VALUE                  
040400         SPACES.                                                          
040500     05  WS-FRASES-ENCONTRADAS           PIC X(120) VALUE                 
040600         SPACES.                                                          
040700     05  WS-FRASE-PRIMERA-SW             PIC X(01).                       
040800         88  WS-FRASE-ES-PRIMERA             VALUE 'S'.                   
040900         88  WS-FRASE-NO-ES-PRIMERA          VALUE 'N'.                   
041000     05  WS-RECS-PUNTERO                 PIC 9(03) COMP.                  
041100     05  WS-REC-PRIMERA-SW               PIC X(01).                       
041200         88  WS-REC-ES-PRIMERA               VALUE 'S'.                   
041300         88  WS-REC-NO-ES-PRIMERA            VALUE 'N'.                   
041400     05  WS-MSG-TEXTO                    PIC X(150) VALUE                 
041500         SPACES.                                                          
041600     05  IX-CHK-AUX                      PIC 9(02) COMP.                  
041700*                                                                         
041800*---------------------------------------------------------------*         
041900*                 A R E A  D E  F E C H A  D E  C O R R I D A   *         
042000*---------------------------------------------------------------*         
042100*                                                                         
042200     05  FILLER                          PIC X(05).                       
042300 01  WS-FECHA-EJEC.                                                       
042400     05  WS-FECHA-EJEC-AAAAMMDD          PIC 9(08).                       
042500     05  FILLER                          PIC X(05).                       
042600 01  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC.                             
042700     05  WS-FECHA-EJEC-AAAA              PIC 9(04).                       
042800     05  WS-FECHA-EJEC-MM                PIC 9(02).                       
042900     05  WS-FECHA-EJEC-DD                PIC 9(02).                       
043000 01  WS-FECHA-EJEC-EDIT                  PIC X(10) VALUE                  
043100     SPACES.                                                              
043200*                                                                         
043300*---------------------------------------------------------------*         
043400*           A U X I L I A R E S  P A R A  E R R O R E S         *         
043500*---------------------------------------------------------------*         
043600*                                                                         
043700 01  AUXILIARES.                                                          
043800     05  W-N-ERROR                       PIC 9(02) VALUE                  
043900         ZEROS.                                                           
044000     05  AUX-ERR-ACCION                  PIC X(10) VALUE                  
044100         SPACES.                                                          
044200     05  AUX-ERR-NOMBRE                  PIC X(18) VALUE                  
044300         SPACES.                                                          
044400     05  AUX-ERR-STATUS                  PIC X(04) VALUE                  
044500         SPACES.                                                          
044600     05  AUX-ERR-MENSAJE                 PIC X(50) VALUE                  
044700         SPACES.                                                          
044800*                                                                         
044900*---------------------------------------------------------------*         
045000*                 A R E A  D E  C O N T A D O R E S             *         
045100*---------------------------------------------------------------*         
045200*                                                                         
045300     05  FILLER                          PIC X(05).                       
045400 01  CNT-CONTADORES.                                                      
045500     05  CNT-REGISTROS-LEIDOS            PIC 9(05) COMP.                  
045600     05  CNT-ARTICULOS-PROCESADOS        PIC 9(05) COMP.                  
045700*                                                                         
045800*---------------------------------------------------------------*         
045900*               A R E A  D E  A C U M U L A D O R E S           *         
046000*---------------------------------------------------------------*         
046100*                                                                         
046200     05  FILLER                          PIC X(05).                       
046300 01  ACM-ACUMULADORES.                                                    
046400     05  ACM-SUMA-PUNTAJES               PIC 9(07) COMP.                  
046500     05  ACM-PROMEDIO                    PIC 9(02)V99 COMP.               
046600     05  ACM-PROMEDIO-EDIT               PIC ZZ9.99.                      
046700*                                                                         
046800     05  FILLER                          PIC X(05).                       
046900 01  ACM-CHK-CONTADOR.                                                    
047000     05  ACM-CHK-01                      PIC 9(05) COMP.                  
047100     05  ACM-CHK-02                      PIC 9(05) COMP.                  
047200     05  ACM-CHK-03                      PIC 9(05) COMP.                  
047300     05  ACM-CHK-04                      PIC 9(05) COMP.                  
047400     05  ACM-CHK-05                      PIC 9(05) COMP.                  
047500     05  ACM-CHK-06                      PIC 9(05) COMP.                  
047600     05  ACM-CHK-07                      PIC 9(05) COMP.                  
047700     05  ACM-CHK-08                      PIC 9(05) COMP.                  
047800     05  ACM-CHK-09                      PIC 9(05) COMP.                  
047900     05  ACM-CHK-10                      PIC 9(05) COMP.                  
048000     05  FILLER                          PIC X(05).                       
048100 01  ACM-CHK-CONTADOR-TBL REDEFINES                                       
048200                          ACM-CHK-CONTADOR.                               
048300     05  ACM-CHK-TBL OCCURS 10 TIMES                                      
048400                     INDEXED BY IX-ACM   PIC 9(05) COMP.                  
048500*                                                                         
048600*---------------------------------------------------------------*         
048700*               A R E A  D E  F I L E - S T A T U S             *         
048800*---------------------------------------------------------------*         
048900*                                                                         
049000 01  FS-FILE-STATUS.                                                      
049100     05  FS-PARAMETROS                   PIC X(02).                       
049200         88  FS-PARAMETROS-OK                VALUE '00'.                  
049300         88  FS-PARAMETROS-NOEXISTE          VALUE '35'.                  
049400     05  FS-ENTRADA                      PIC X(02).                       
049500         88  FS-ENTRADA-OK                   VALUE '00'.                  
049600         88  FS-ENTRADA-EOF                  VALUE '10'.                  
049700     05  FS-SALIDA-CSV                   PIC X(02).                       
049800         88  FS-SALIDA-CSV-OK                VALUE '00'.                  
049900     05  FS-SALIDA-RPT                   PIC X(02).                       
050000         88  FS-SALIDA-RPT-OK                VALUE '00'.                  
050100*                                                                         
050200*---------------------------------------------------------------*         
050300*                     A R E A  D E  C O P Y S                   *         
050400*---------------------------------------------------------------*         
050500*                                                                         
050600     05  FILLER                          PIC X(05).                       
050700     COPY CPGEODET.                                                       
050800     COPY CPGEORPT.                                                       
050900*                                                                         
051000*****************************************************************         
051100 PROCEDURE DIVISION.                                                      
051200*****************************************************************         
051300*                                                                         
051400     PERFORM 1000-INICIO                                                  
051500        THRU 1000-F-INICIO.                                               
051600*                                                                         
051700     IF FS-ENTRADA-OK                                                     
051800        PERFORM 2000-PROCESO                                              
051900           THRU 2000-F-PROCESO                                            
052000          UNTIL FS-ENTRADA-EOF                                            
052100             OR CNT-ARTICULOS-PROCESADOS >= WS-PARM-LIMITE                
052200     END-IF.                                                              
052300*                                                                         
052400     PERFORM 7000-FIN                                                     
052500        THRU 7000-F-FIN.                                                  
052600*                                                                         
052700     GOBACK.                                                              
052800*                                                                         
052900*---------------------------------------------------------------*         
053000* 1000-INICIO                                                             
053100*   ABRE PARAMETROS Y ARCHIVOS, ESCRIBE CABECERAS Y HACE LA               
053200*   LECTURA DE ADELANTO DEL PRIMER ARTICULO.                              
053300*---------------------------------------------------------------*         
053400 1000-INICIO.                                                             
053500*                                                                         
053600     INITIALIZE CNT-CONTADORES                                            
053700                ACM-ACUMULADORES                                          
053800                ACM-CHK-CONTADOR                                          
053900                WS-FILA-DETALLE.                                          
054000*                                                                         
054100     PERFORM 0200-LEER-PARAMETROS                                         
054200        THRU 0200-F-LEER-PARAMETROS.                                      
054300*                                                                         
054400     PERFORM 1200-ABRIR-ARCHIVOS                                          
054500        THRU 1200-F-ABRIR-ARCHIVOS.                                       
054600*                                                                         
054700     IF FS-ENTRADA-OK                                                     
054800        IF WS-PARM-CSV-SI                                                 
054900           PERFORM 6100-ESCRIBIR-CSV-CABECERA                             
055000              THRU 6100-F-ESCRIBIR-CSV-CABECERA                           
055100        END-IF                                                            
055200        IF WS-PARM-RPT-SI                                                 
055300           PERFORM 6600-ESCRIBIR-RPT-CABECERA                             
055400              THRU 6600-F-ESCRIBIR-RPT-CABECERA                           
055500        END-IF                                                            
055600        PERFORM 1400-LEER-ARTICULO                                        
055700           THRU 1400-F-LEER-ARTICULO                                      
055800     END-IF.                                                              
055900*                                                                         
056000 1000-F-INICIO.                                                           
056100     EXIT.                                                                
056200*                                                                         
056300*---------------------------------------------------------------*         
056400* 0200-LEER-PARAMETROS                                                    
056500*   LEE LA TARJETA UNICA DE PARAMETROS.  SI NO EXISTE O VIENE EN          
056600*   BLANCO SE USAN LOS VALORES POR DEFECTO DE CT-CONSTANTES.              
056700*---------------------------------------------------------------*         
056800 0200-LEER-PARAMETROS.                                                    
056900*                                                                         
057000     OPEN INPUT PARAMETROS.                                               
057100*                                                                         
057200     IF NOT FS-PARAMETROS-OK                                              
057300        MOVE ZEROS TO PRM-LIMITE-ARTICULOS                                
057400        MOVE SPACE TO PRM-SALIDA-CSV-SW                                   
057500        MOVE SPACE TO PRM-SALIDA-RPT-SW                                   
057600     ELSE                                                                 
057700        READ PARAMETROS                                                   
057800        IF NOT FS-PARAMETROS-OK                                           
057900           MOVE ZEROS TO PRM-LIMITE-ARTICULOS                             
058000           MOVE SPACE TO PRM-SALIDA-CSV-SW                                
058100           MOVE SPACE TO PRM-SALIDA-RPT-SW                                
058200        END-IF                                                            
058300        CLOSE PARAMETROS                                                  
058400     END-IF.                                                              
058500*                                                                         
058600     IF PRM-LIMITE-ARTICULOS = ZEROS                                      
058700        MOVE CT-LIM-DEFECTO TO WS-PARM-LIMITE                             
058800     ELSE                                                                 
058900        MOVE PRM-LIMITE-ARTICULOS TO WS-PARM-LIMITE                       
059000     END-IF.                                                              
059100*                                                                         
059200     IF PRM-SALIDA-CSV-SW NOT = 'S' AND                                   
059300        PRM-SALIDA-CSV-SW NOT = 'N' AND                                   
059400        PRM-SALIDA-RPT-SW NOT = 'S' AND                                   
059500        PRM-SALIDA-RPT-SW NOT = 'N'                                       
059600        MOVE 'S' TO WS-PARM-CSV-SW                                        
059700        MOVE 'S' TO WS-PARM-RPT-SW                                        
059800     ELSE                                                                 
059900        IF PRM-SALIDA-CSV-SI                                              
060000           MOVE 'S' TO WS-PARM-CSV-SW                                     
060100        ELSE                                                              
060200           MOVE 'N' TO WS-PARM-CSV-SW                                     
060300        END-IF                                                            
060400        IF PRM-SALIDA-RPT-SI                                              
060500           MOVE 'S' TO WS-PARM-RPT-SW                                     
060600        ELSE                                                              
060700           MOVE 'N' TO WS-PARM-RPT-SW                                     
060800        END-IF                                                            
060900     END-IF.                                                              
061000*                                                                         
061100 0200-F-LEER-PARAMETROS.                                                  
061200     EXIT.                                                                
061300*                                                                         
061400*---------------------------------------------------------------*         
061500* 1200-ABRIR-ARCHIVOS                                                     
061600*---------------------------------------------------------------*         
061700 1200-ABRIR-ARCHIVOS.                                                     
061800*                                                                         
061900     OPEN INPUT ENTRADA.                                                  
062000     IF NOT FS-ENTRADA-OK                                                 
062100        MOVE CT-OPEN     TO AUX-ERR-ACCION                                
062200        MOVE CT-ENTRADA   TO AUX-ERR-NOMBRE                               
062300        MOVE FS-ENTRADA   TO AUX-ERR-STATUS                               
062400        PERFORM 9000-SALIDA-ERRORES                                       
062500           THRU 9000-F-SALIDA-ERRORES                                     
062600     END-IF.                                                              
062700*                                                                         
062800     IF WS-PARM-CSV-SI                                                    
062900        OPEN OUTPUT SALIDA-CSV                                            
063000        IF NOT FS-SALIDA-CSV-OK                                           
063100           MOVE CT-OPEN      TO AUX-ERR-ACCION                            
063200           MOVE CT-SALIDACSV TO AUX-ERR-NOMBRE                            
063300           MOVE FS-SALIDA-CSV TO AUX-ERR-STATUS                           
063400           PERFORM 9000-SALIDA-ERRORES                                    
063500              THRU 9000-F-SALIDA-ERRORES                                  
063600        END-IF                                                            
063700     END-IF.                                                              
063800*                                                                         
063900     IF WS-PARM-RPT-SI                                                    
064000        OPEN OUTPUT SALIDA-RPT                                            
064100        IF NOT FS-SALIDA-RPT-OK                                           
064200           MOVE CT-OPEN      TO AUX-ERR-ACCION                            
064300           MOVE CT-SALIDARPT TO AUX-ERR-NOMBRE                            
064400           MOVE FS-SALIDA-RPT TO AUX-ERR-STATUS                           
064500           PERFORM 9000-SALIDA-ERRORES                                    
064600              THRU 9000-F-SALIDA-ERRORES                                  
064700        END-IF                                                            
064800     END-IF.                                                              
064900*                                                                         
065000 1200-F-ABRIR-ARCHIVOS.                                                   
065100     EXIT.                                                                
065200*                                                                         
065300*---------------------------------------------------------------*         
065400* 1400-LEER-ARTICULO                                                      
065500*---------------------------------------------------------------*         
065600 1400-LEER-ARTICULO.                                                      
065700*                                                                         
065800     READ ENTRADA                                                         
065900        AT END                                                            
066000           SET FS-ENTRADA-EOF TO TRUE                                     
066100     END-READ.                                                            
066200*                                                                         
066300     IF FS-ENTRADA-OK                                                     
066400        ADD 1 TO CNT-REGISTROS-LEIDOS                                     
066500     END-IF.                                                              
066600*                                                                         
066700 1400-F-LEER-ARTICULO.                                                    
066800     EXIT.                                                                
066900*                                                                         
067000*---------------------------------------------------------------*         
067100* 2000-PROCESO                                                            
067200*   UN ARTICULO POR VUELTA: NORMALIZA TEXTOS, CORRE LA BATERIA            
067300*   DE DIEZ CHEQUEOS, ARMA Y ESCRIBE EL DETALLE, Y LEE EL                 
067400*   SIGUIENTE (LECTURA DE ADELANTO).                                      
067500*---------------------------------------------------------------*         
067600 2000-PROCESO.                                                            
067700*                                                                         
067800     ADD 1 TO CNT-ARTICULOS-PROCESADOS.                                   
067900*                                                                         
068000     PERFORM 2100-NORMALIZAR-TEXTOS                                       
068100        THRU 2100-F-NORMALIZAR-TEXTOS.                                    
068200*                                                                         
068300     PERFORM 2200-ANALIZAR-ARTICULO                                       
068400        THRU 2200-F-ANALIZAR-ARTICULO.                                    
068500*                                                                         
068600     PERFORM 6000-ARMAR-FILA-DETALLE                                      
068700        THRU 6000-F-ARMAR-FILA-DETALLE.                                   
068800*                                                                         
068900     IF WS-PARM-CSV-SI                                                    
069000        PERFORM 6400-ESCRIBIR-CSV-DETALLE                                 
069100           THRU 6400-F-ESCRIBIR-CSV-DETALLE                               
069200     END-IF.                                                              
069300*                                                                         
069400     IF WS-PARM-RPT-SI                                                    
069500        PERFORM 6800-ESCRIBIR-RPT-DETALLE                                 
069600           THRU 6800-F-ESCRIBIR-RPT-DETALLE                               
069700     END-IF.                                                              
069800*                                                                         
069900     PERFORM 1400-LEER-ARTICULO                                           
070000        THRU 1400-F-LEER-ARTICULO.                                        
070100*                                                                         
070200 2000-F-PROCESO.                                                          
070300     EXIT.                                                                
070400*                                                                         
070500*---------------------------------------------------------------*         
070600* 2100-NORMALIZAR-TEXTOS                                                  
070700*   PASA A MINUSCULAS LAS COPIAS DE TRABAJO DE LOS CAMPOS DE              
070800*   TEXTO LIBRE, PARA QUE LA BUSQUEDA DE FRASES DEL PARRAFO               
070900*   8200 SEA INSENSIBLE A MAYUSCULAS/MINUSCULAS.  LOS CARACTERES          
071000*   PROPIOS DEL IDIOMA SE COMPARAN TAL COMO VIENEN EN LA FICHA.           
071100*---------------------------------------------------------------*         
071200 2100-NORMALIZAR-TEXTOS.                                                  
071300*                                                                         
071400     MOVE ART-INTRO       TO WS-INTRO-MIN.                                
071500     MOVE ART-TOC-TEXT    TO WS-TOC-MIN.                                  
071600     MOVE ART-HEADINGS-TXT TO WS-HEAD-MIN.                                
071700     MOVE ART-BODY-TEXT   TO WS-BODY-MIN.                                 
071800*                                                                         
071900     INSPECT WS-INTRO-MIN                                                 
072000        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
072100                TO 'abcdefghijklmnopqrstuvwxyz'.                          
072200     INSPECT WS-TOC-MIN                                                   
072300        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
072400                TO 'abcdefghijklmnopqrstuvwxyz'.                          
072500     INSPECT WS-HEAD-MIN                                                  
072600        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
072700                TO 'abcdefghijklmnopqrstuvwxyz'.                          
072800     INSPECT WS-BODY-MIN                                                  
072900        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
073000                TO 'abcdefghijklmnopqrstuvwxyz'.                          
073100*                                                                         
073200 2100-F-NORMALIZAR-TEXTOS.                                                
073300     EXIT.                                                                
073400*                                                                         
073500*---------------------------------------------------------------*         
073600* 2200-ANALIZAR-ARTICULO                                                  
073700*   CORRE LOS DIEZ CHEQUEOS EN EL ORDEN CANONICO DEL BATCH Y VA           
073800*   ACUMULANDO EL PUNTAJE Y LAS RECOMENDACIONES EN WS-ANALISIS.           
073900*---------------------------------------------------------------*         
074000 2200-ANALIZAR-ARTICULO.                                                  
074100*                                                                         
074200     MOVE ZEROS  TO WS-PUNTAJE.                                           
074300     MOVE SPACES TO RPT-RECS.                                             
074400     MOVE 1      TO WS-RECS-PUNTERO.                                      
074500     SET  WS-FRASE-ES-PRIMERA TO TRUE.                                    
074600     SET  WS-REC-ES-PRIMERA   TO TRUE.                                    
074700*                                                                         
074800     PERFORM 2210-CHK-RESPUESTA-DIRECTA                                   
074900        THRU 2210-F-CHK-RESPUESTA-DIRECTA.                                
075000     PERFORM 2220-CHK-DEFINICION                                          
075100        THRU 2220-F-CHK-DEFINICION.                                       
075200     PERFORM 2230-CHK-NADPISY-H2                                          
075300        THRU 2230-F-CHK-NADPISY-H2.                                       
075400     PERFORM 2240-CHK-DATOS-NUMERICOS                                     
075500        THRU 2240-F-CHK-DATOS-NUMERICOS.                                  
075600     PERFORM 2250-CHK-FUENTES                                             
075700        THRU 2250-F-CHK-FUENTES.                                          
075800     PERFORM 2260-CHK-FAQ                                                 
075900        THRU 2260-F-CHK-FAQ.                                              
076000     PERFORM 2270-CHK-ZOZNAMY                                             
076100        THRU 2270-F-CHK-ZOZNAMY.                                          
076200     PERFORM 2280-CHK-TABULKY                                             
076300        THRU 2280-F-CHK-TABULKY.                                          
076400     PERFORM 2290-CHK-DLZKA-CLANKU                                        
076500        THRU 2290-F-CHK-DLZKA-CLANKU.                                     
076600     PERFORM 2300-CHK-META-POPIS                                          
076700        THRU 2300-F-CHK-META-POPIS.                                       
076800*                                                                         
076900 2200-F-ANALIZAR-ARTICULO.                                                
077000     EXIT.                                                                
077100*                                                                         
077200*---------------------------------------------------------------*         
077300* 2210-CHK-RESPUESTA-DIRECTA                                              
077400*   REGLA 1 - EL PARRAFO INTRODUCTORIO NO DEBE CONTENER NINGUNA           
077500*   DE LAS CUATRO FRASES DE RELLENO. PASA SI NO APARECE NINGUNA.          
077600*---------------------------------------------------------------*         
077700 2210-CHK-RESPUESTA-DIRECTA.                                              
077800*                                                                         
077900     MOVE SPACES TO WS-FRASES-ENCONTRADAS.                                
078000     MOVE 1      TO RPT-CHK-RESPUESTA-DIRECTA.                            
078100*                                                                         
078200     MOVE WS-INTRO-MIN     TO WS-BUS-TEXTO.                               
078300     MOVE 200              TO WS-BUS-TEXTO-LEN.                           
078400     SET WS-BUS-SUBCADENA  TO TRUE.                                       
078500*                                                                         
078600     MOVE CT-FRASE-01     TO WS-BUS-PATRON.                               
078700     MOVE CT-FRASE-01-LEN TO WS-BUS-PATRON-LEN.                           
078800     PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON.                
078900     IF WS-BUS-ENCONTRADO                                                 
079000        MOVE 0 TO RPT-CHK-RESPUESTA-DIRECTA                               
079100        PERFORM 2212-AGREGAR-FRASE-HALLADA                                
079200           THRU 2212-F-AGREGAR-FRASE-HALLADA                              
079300     END-IF.                                                              
079400*                                                                         
079500     MOVE CT-FRASE-02     TO WS-BUS-PATRON.                               
079600     MOVE CT-FRASE-02-LEN TO WS-BUS-PATRON-LEN.                           
079700     PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON.                
079800     IF WS-BUS-ENCONTRADO                                                 
079900        MOVE 0 TO RPT-CHK-RESPUESTA-DIRECTA                               
080000        PERFORM 2212-AGREGAR-FRASE-HALLADA                                
080100           THRU 2212-F-AGREGAR-FRASE-HALLADA                              
080200     END-IF.                                                              
080300*                                                                         
080400     MOVE CT-FRASE-03     TO WS-BUS-PATRON.                               
080500     MOVE CT-FRASE-03-LEN TO WS-BUS-PATRON-LEN.                           
080600     PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON.                
080700     IF WS-BUS-ENCONTRADO                                                 
080800        MOVE 0 TO RPT-CHK-RESPUESTA-DIRECTA                               
080900        PERFORM 2212-AGREGAR-FRASE-HALLADA                                
081000           THRU 2212-F-AGREGAR-FRASE-HALLADA                              
081100     END-IF.                                                              
081200*                                                                         
081300     MOVE CT-FRASE-04     TO WS-BUS-PATRON.                               
081400     MOVE CT-FRASE-04-LEN TO WS-BUS-PATRON-LEN.                           
081500     PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON.                
081600     IF WS-BUS-ENCONTRADO                                                 
081700        MOVE 0 TO RPT-CHK-RESPUESTA-DIRECTA                               
081800        PERFORM 2212-AGREGAR-FRASE-HALLADA                                
081900           THRU 2212-F-AGREGAR-FRASE-HALLADA                              
082000     END-IF.                                                              
082100*                                                                         
082200     IF RPT-CHK-RESPUESTA-DIRECTA = 1                                     
082300        ADD 1 TO WS-PUNTAJE                                               
082400     ELSE                                                                 
082500        MOVE WS-FRASES-ENCONTRADAS TO WS-CALC-TEXTO                       
082600        MOVE 120                   TO WS-CALC-MAX                         
082700        PERFORM 8400-CALCULAR-LONGITUD                                    
082800           THRU 8400-F-CALCULAR-LONGITUD                                  
082900        MOVE SPACES TO WS-MSG-TEXTO                                       
083000        STRING 'Odstranit nechcene frazy v uvode ('                       
083100                  DELIMITED BY SIZE                                       
083200               WS-FRASES-ENCONTRADAS(1:WS-CALC-RESULTADO)                 
083300                  DELIMITED BY SIZE                                       
083400               ').'                                                       
083500                  DELIMITED BY SIZE                                       
083600          INTO WS-MSG-TEXTO                                               
083700        END-STRING                                                        
083800        PERFORM 8100-AGREGAR-RECOMENDACION                                
083900           THRU 8100-F-AGREGAR-RECOMENDACION                              
084000     END-IF.                                                              
084100*                                                                         
084200 2210-F-CHK-RESPUESTA-DIRECTA.                                            
084300     EXIT.                                                                
084400*                                                                         
084500 2212-AGREGAR-FRASE-HALLADA.                                              
084600*                                                                         
084700     IF WS-FRASE-ES-PRIMERA                                               
084800        STRING WS-BUS-PATRON(1:WS-BUS-PATRON-LEN)                         
084900                  DELIMITED BY SIZE                                       
085000          INTO WS-FRASES-ENCONTRADAS                                      
085100        END-STRING                                                        
085200        SET WS-FRASE-NO-ES-PRIMERA TO TRUE                                
085300     ELSE                                                                 
085400        MOVE WS-FRASES-ENCONTRADAS TO WS-CALC-TEXTO                       
085500        MOVE 120                   TO WS-CALC-MAX                         
085600        PERFORM 8400-CALCULAR-LONGITUD                                    
085700           THRU 8400-F-CALCULAR-LONGITUD                                  
085800        ADD 1 TO WS-CALC-RESULTADO                                        
085900        STRING ', '                                                       
086000                  DELIMITED BY SIZE                                       
086100               WS-BUS-PATRON(1:WS-BUS-PATRON-LEN)                         
086200                  DELIMITED BY SIZE                                       
086300          INTO WS-FRASES-ENCONTRADAS                                      
086400          WITH POINTER WS-CALC-RESULTADO                                  
086500        END-STRING                                                        
086600     END-IF.                                                              
086700*                                                                         
086800 2212-F-AGREGAR-FRASE-HALLADA.                                            
086900     EXIT.                                                                
087000*                                                                         
087100*---------------------------------------------------------------*         
087200* 2220-CHK-DEFINICION                                                     
087300*   REGLA 2 - PASA SI LA TABLA DE CONTENIDOS TRAE "CO JE"/"CO SU"         
087400*   O SI EL TITULO TIENE UN PREFIJO DE HASTA DOS PALABRAS ANTES           
087500*   DE ":" QUE EL CUERPO DEFINE CON "<PREFIJO> ES/SON/SIGNIFICA/          
087600*   REPRESENTA" (VER TICKET GEO-0178: ANTES NO SE CONTEMPLABA             
087700*   TITULO SIN ":").                                                      
087800*---------------------------------------------------------------*         
087900 2220-CHK-DEFINICION.                                                     
088000*                                                                         
088100     MOVE 0 TO RPT-CHK-DEFINICION.                                        
088200*                                                                         
088300     MOVE WS-TOC-MIN      TO WS-BUS-TEXTO.                                
088400     MOVE 200             TO WS-BUS-TEXTO-LEN.                            
088500     SET WS-BUS-SUBCADENA TO TRUE.                                        
088600     MOVE CT-TOC-CO-JE     TO WS-BUS-PATRON.                              
088700     MOVE CT-TOC-CO-JE-LEN TO WS-BUS-PATRON-LEN.                          
088800     PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON.                
088900     IF WS-BUS-ENCONTRADO                                                 
089000        MOVE 1 TO RPT-CHK-DEFINICION                                      
089100     ELSE                                                                 
089200        MOVE CT-TOC-CO-SU     TO WS-BUS-PATRON.                           
089300        MOVE CT-TOC-CO-SU-LEN TO WS-BUS-PATRON-LEN.                       
089400        PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON              
089500        IF WS-BUS-ENCONTRADO                                              
089600           MOVE 1 TO RPT-CHK-DEFINICION                                   
089700        END-IF                                                            
089800     END-IF.                                                              
089900*                                                                         
090000     IF RPT-CHK-DEFINICION = 0                                            
090100        MOVE ZEROS TO WS-CONTADOR-DOSPUNTOS                               
090200        INSPECT ART-TITLE                                                 
090300           TALLYING WS-CONTADOR-DOSPUNTOS FOR ALL ':'                     
090400        IF WS-CONTADOR-DOSPUNTOS > 0                                      
090500           UNSTRING ART-TITLE DELIMITED BY ':'                            
090600               INTO WS-TITULO-PRE WS-TITULO-POST                          
090700           END-UNSTRING                                                   
090800           MOVE WS-TITULO-PRE TO WS-CALC-TEXTO                            
090900           MOVE 80            TO WS-CALC-MAX                              
091000           PERFORM 8400-CALCULAR-LONGITUD                                 
091100              THRU 8400-F-CALCULAR-LONGITUD                               
091200           IF WS-CALC-RESULTADO > 0                                       
091300              PERFORM 8420-CONTAR-PALABRAS                                
091400                 THRU 8420-F-CONTAR-PALABRAS                              
091500              IF WS-PAL-CONTADOR <= 2                                     
091600                 MOVE WS-TITULO-PRE  TO WS-TITULO-PRE-MIN                 
091700                 INSPECT WS-TITULO-PRE-MIN                                
091800                    CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'               
091900                            TO 'abcdefghijklmnopqrstuvwxyz'               
092000                 IF NOT (WS-CALC-RESULTADO = CT-EXCL-TITULO-LEN           
092100                     AND WS-TITULO-PRE-MIN(1:CT-EXCL-TITULO-LEN)          
092200                                              = CT-EXCL-TITULO)           
092300                    PERFORM 2222-BUSCAR-DEFINICION-CUERPO                 
092400                       THRU 2222-F-BUSCAR-DEFINICION-CUERPO               
092500                 END-IF                                                   
092600              END-IF                                                      
092700           END-IF                                                         
092800        END-IF                                                            
092900     END-IF.                                                              
093000*                                                                         
093100     IF RPT-CHK-DEFINICION = 1                                            
093200        ADD 1 TO WS-PUNTAJE                                               
093300     ELSE                                                                 
093400        MOVE 'Pridat priamu definiciu hlavneho pojmu.'                    
093500          TO WS-MSG-TEXTO                                                 
093600        PERFORM 8100-AGREGAR-RECOMENDACION                                
093700           THRU 8100-F-AGREGAR-RECOMENDACION                              
093800     END-IF.                                                              
093900*                                                                         
094000 2220-F-CHK-DEFINICION.                                                   
094100     EXIT.                                                                
094200*                                                                         
094300*---------------------------------------------------------------*         
094400* 2222-BUSCAR-DEFINICION-CUERPO                                           
094500*   ARMA "<PREFIJO> ES" / "<PREFIJO> SON" / ... Y BUSCA CADA UNO          
094600*   EN EL CUERPO DEL ARTICULO.                                            
094700*---------------------------------------------------------------*         
094800 2222-BUSCAR-DEFINICION-CUERPO.                                           
094900*                                                                         
095000     MOVE WS-BODY-MIN      TO WS-BUS-TEXTO.                               
095100     MOVE 2000             TO WS-BUS-TEXTO-LEN.                           
095200     SET WS-BUS-SUBCADENA  TO TRUE.                                       
095300*                                                                         
095400     MOVE SPACES TO WS-PATRON-DEF.                                        
095500     STRING WS-TITULO-PRE-MIN(1:WS-CALC-RESULTADO)                        
095600               DELIMITED BY SIZE                                          
095700            CT-SUF-JE       DELIMITED BY SIZE                             
095800       INTO WS-PATRON-DEF                                                 
095900     END-STRING.                                                          
096000     MOVE WS-PATRON-DEF    TO WS-BUS-PATRON.                              
096100     COMPUTE WS-BUS-PATRON-LEN =                                          
096200             WS-CALC-RESULTADO + CT-SUF-JE-LEN.                           
096300     PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON.                
096400     IF WS-BUS-ENCONTRADO                                                 
096500        MOVE 1 TO RPT-CHK-DEFINICION                                      
096600     END-IF.                                                              
096700*                                                                         
096800     IF RPT-CHK-DEFINICION = 0                                            
096900        MOVE SPACES TO WS-PATRON-DEF                                      
097000        STRING WS-TITULO-PRE-MIN(1:WS-CALC-RESULTADO)                     
097100                  DELIMITED BY SIZE                                       
097200               CT-SUF-SU     DELIMITED BY SIZE                            
097300          INTO WS-PATRON-DEF                                              
097400        END-STRING                                                        
097500        MOVE WS-PATRON-DEF    TO WS-BUS-PATRON                            
097600        COMPUTE WS-BUS-PATRON-LEN =                                       
097700                WS-CALC-RESULTADO + CT-SUF-SU-LEN                         
097800        PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON              
097900        IF WS-BUS-ENCONTRADO                                              
098000           MOVE 1 TO RPT-CHK-DEFINICION                                   
098100        END-IF                                                            
098200     END-IF.                                                              
098300*                                                                         
098400     IF RPT-CHK-DEFINICION = 0                                            
098500        MOVE SPACES TO WS-PATRON-DEF                                      
098600        STRING WS-TITULO-PRE-MIN(1:WS-CALC-RESULTADO)                     
098700                  DELIMITED BY SIZE                                       
098800               CT-SUF-ZNAMENA DELIMITED BY SIZE                           
098900          INTO WS-PATRON-DEF                                              
099000        END-STRING                                                        
099100        MOVE WS-PATRON-DEF    TO WS-BUS-PATRON                            
099200        COMPUTE WS-BUS-PATRON-LEN =                                       
099300                WS-CALC-RESULTADO + CT-SUF-ZNAMENA-LEN                    
099400        PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON              
099500        IF WS-BUS-ENCONTRADO                                              
099600           MOVE 1 TO RPT-CHK-DEFINICION                                   
099700        END-IF                                                            
099800     END-IF.                                                              
099900*                                                                         
100000     IF RPT-CHK-DEFINICION = 0                                            
100100        MOVE SPACES TO WS-PATRON-DEF                                      
100200        STRING WS-TITULO-PRE-MIN(1:WS-CALC-RESULTADO)                     
100300                  DELIMITED BY SIZE                                       
100400               CT-SUF-PREDSTAVUJE DELIMITED BY SIZE                       
100500          INTO WS-PATRON-DEF                                              
100600        END-STRING                                                        
100700        MOVE WS-PATRON-DEF    TO WS-BUS-PATRON                            
100800        COMPUTE WS-BUS-PATRON-LEN =                                       
100900                WS-CALC-RESULTADO + CT-SUF-PREDSTAVUJE-LEN                
101000        PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON              
101100        IF WS-BUS-ENCONTRADO                                              
101200           MOVE 1 TO RPT-CHK-DEFINICION                                   
101300        END-IF                                                            
101400     END-IF.                                                              
101500*                                                                         
101600 2222-F-BUSCAR-DEFINICION-CUERPO.                                         
101700     EXIT.                                                                
101800*                                                                         
101900*---------------------------------------------------------------*         
102000* 2230-CHK-NADPISY-H2   - REGLA 3 - MINIMO CT-MIN-H2 SUBTITULOS.          
102100*---------------------------------------------------------------*         
102200 2230-CHK-NADPISY-H2.                                                     
102300*                                                                         
102400     IF ART-H2-COUNT >= CT-MIN-H2                                         
102500        MOVE 1 TO RPT-CHK-NADPISY-H2                                      
102600        ADD  1 TO WS-PUNTAJE                                              
102700     ELSE                                                                 
102800        MOVE 0 TO RPT-CHK-NADPISY-H2                                      
102900        COMPUTE WS-NUM-VALOR = CT-MIN-H2 - ART-H2-COUNT                   
103000        PERFORM 8450-EDITAR-NUMERO THRU 8450-F-EDITAR-NUMERO              
103100        MOVE SPACES TO WS-MSG-TEXTO                                       
103200        STRING 'Pridat nadpisy h2 v pocte aspon '                         
103300                  DELIMITED BY SIZE                                       
103400               WS-NUM-TEXTO DELIMITED BY SPACE                            
103500               '.'          DELIMITED BY SIZE                             
103600          INTO WS-MSG-TEXTO                                               
103700        END-STRING                                                        
103800        PERFORM 8100-AGREGAR-RECOMENDACION                                
103900           THRU 8100-F-AGREGAR-RECOMENDACION                              
104000     END-IF.                                                              
104100*                                                                         
104200 2230-F-CHK-NADPISY-H2.                                                   
104300     EXIT.                                                                
104400*                                                                         
104500*---------------------------------------------------------------*         
104600* 2240-CHK-DATOS-NUMERICOS - REGLA 4 - MINIMO CT-MIN-FACTOS               
104700*   DATOS/CIFRAS CONCRETAS EN EL CUERPO.                                  
104800*---------------------------------------------------------------*         
104900 2240-CHK-DATOS-NUMERICOS.                                                
105000*                                                                         
105100     IF ART-FACT-COUNT >= CT-MIN-FACTOS                                   
105200        MOVE 1 TO RPT-CHK-DATOS-NUMERICOS                                 
105300        ADD  1 TO WS-PUNTAJE                                              
105400     ELSE                                                                 
105500        MOVE 0 TO RPT-CHK-DATOS-NUMERICOS                                 
105600        COMPUTE WS-NUM-VALOR = CT-MIN-FACTOS - ART-FACT-COUNT             
105700        PERFORM 8450-EDITAR-NUMERO THRU 8450-F-EDITAR-NUMERO              
105800        MOVE SPACES TO WS-MSG-TEXTO                                       
105900        STRING 'Pridat ciselne udaje s jednotkami v pocte aspon '         
106000                  DELIMITED BY SIZE                                       
106100               WS-NUM-TEXTO DELIMITED BY SPACE                            
106200               '.'          DELIMITED BY SIZE                             
106300          INTO WS-MSG-TEXTO                                               
106400        END-STRING                                                        
106500        PERFORM 8100-AGREGAR-RECOMENDACION                                
106600           THRU 8100-F-AGREGAR-RECOMENDACION                              
106700     END-IF.                                                              
106800*                                                                         
106900 2240-F-CHK-DATOS-NUMERICOS.                                              
107000     EXIT.                                                                
107100*                                                                         
107200*---------------------------------------------------------------*         
107300* 2250-CHK-FUENTES - REGLA 5 - INDICADOR DE FUENTE CIENTIFICA O           
107400*   PALABRA COMPLETA "ZDROJE"/"REFERENCES"/"STUDIE" EN EL CUERPO.         
107500*---------------------------------------------------------------*         
107600 2250-CHK-FUENTES.                                                        
107700*                                                                         
107800     IF ART-SCI-LINK-SI                                                   
107900        MOVE 1 TO RPT-CHK-FUENTES                                         
108000     ELSE                                                                 
108100        MOVE 0 TO RPT-CHK-FUENTES                                         
108200        MOVE WS-BODY-MIN      TO WS-BUS-TEXTO                             
108300        MOVE 2000             TO WS-BUS-TEXTO-LEN                         
108400        SET WS-BUS-PALABRA-COMPLETA TO TRUE                               
108500        MOVE CT-FUENTE-ZDROJE     TO WS-BUS-PATRON                        
108600        MOVE CT-FUENTE-ZDROJE-LEN TO WS-BUS-PATRON-LEN                    
108700        PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON              
108800        IF WS-BUS-ENCONTRADO                                              
108900           MOVE 1 TO RPT-CHK-FUENTES                                      
109000        ELSE                                                              
109100           MOVE CT-FUENTE-REFERENCES     TO WS-BUS-PATRON                 
109200           MOVE CT-FUENTE-REFERENCES-LEN TO WS-BUS-PATRON-LEN             
109300           PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON           
109400           IF WS-BUS-ENCONTRADO                                           
109500              MOVE 1 TO RPT-CHK-FUENTES                                   
109600           ELSE                                                           
109700              MOVE CT-FUENTE-STUDIE     TO WS-BUS-PATRON                  
109800              MOVE CT-FUENTE-STUDIE-LEN TO WS-BUS-PATRON-LEN              
109900              PERFORM 8200-BUSCAR-PATRON                                  
110000                 THRU 8200-F-BUSCAR-PATRON                                
110100              IF WS-BUS-ENCONTRADO                                        
110200                 MOVE 1 TO RPT-CHK-FUENTES                                
110300              END-IF                                                      
110400           END-IF                                                         
110500        END-IF                                                            
110600     END-IF.                                                              
110700*                                                                         
110800     IF RPT-CHK-FUENTES = 1                                               
110900        ADD 1 TO WS-PUNTAJE                                               
111000     ELSE                                                                 
111100        MOVE 'Pridat sekciu "Zdroje".'                                    
111200          TO WS-MSG-TEXTO                                                 
111300        PERFORM 8100-AGREGAR-RECOMENDACION                                
111400           THRU 8100-F-AGREGAR-RECOMENDACION                              
111500     END-IF.                                                              
111600*                                                                         
111700 2250-F-CHK-FUENTES.                                                      
111800     EXIT.                                                                
111900*                                                                         
112000*---------------------------------------------------------------*         
112100* 2260-CHK-FAQ - REGLA 6 - SECCION DE PREGUNTAS FRECUENTES,               
112200*   BUSCADA POR PALABRA COMPLETA EN LOS SUBTITULOS Y, SI NO               
112300*   APARECE AHI, EN EL CUERPO.                                            
112400*---------------------------------------------------------------*         
112500 2260-CHK-FAQ.                                                            
112600*                                                                         
112700     MOVE 0 TO RPT-CHK-FAQ.                                               
112800     MOVE WS-HEAD-MIN TO WS-BUS-TEXTO.                                    
112900     MOVE 200         TO WS-BUS-TEXTO-LEN.                                
113000     PERFORM 2262-BUSCAR-FAQ-EN-TEXTO                                     
113100        THRU 2262-F-BUSCAR-FAQ-EN-TEXTO.                                  
113200     IF RPT-CHK-FAQ = 0                                                   
113300        MOVE WS-BODY-MIN TO WS-BUS-TEXTO                                  
113400        MOVE 2000        TO WS-BUS-TEXTO-LEN                              
113500        PERFORM 2262-BUSCAR-FAQ-EN-TEXTO                                  
113600           THRU 2262-F-BUSCAR-FAQ-EN-TEXTO                                
113700     END-IF.                                                              
113800*                                                                         
113900     IF RPT-CHK-FAQ = 1                                                   
114000        ADD 1 TO WS-PUNTAJE                                               
114100     ELSE                                                                 
114200        MOVE 'Pridat F&Q sekciu.'                                         
114300          TO WS-MSG-TEXTO                                                 
114400        PERFORM 8100-AGREGAR-RECOMENDACION                                
114500           THRU 8100-F-AGREGAR-RECOMENDACION                              
114600     END-IF.                                                              
114700*                                                                         
114800 2260-F-CHK-FAQ.                                                          
114900     EXIT.                                                                
115000*                                                                         
115100 2262-BUSCAR-FAQ-EN-TEXTO.                                                
115200*                                                                         
115300     SET WS-BUS-PALABRA-COMPLETA TO TRUE.                                 
115400     MOVE CT-FAQ-FANDQ     TO WS-BUS-PATRON.                              
115500     MOVE CT-FAQ-FANDQ-LEN TO WS-BUS-PATRON-LEN.                          
115600     PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON.                
115700     IF WS-BUS-ENCONTRADO                                                 
115800        MOVE 1 TO RPT-CHK-FAQ                                             
115900     ELSE                                                                 
116000        MOVE CT-FAQ-FAQ     TO WS-BUS-PATRON                              
116100        MOVE CT-FAQ-FAQ-LEN TO WS-BUS-PATRON-LEN                          
116200        PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON              
116300        IF WS-BUS-ENCONTRADO                                              
116400           MOVE 1 TO RPT-CHK-FAQ                                          
116500        ELSE                                                              
116600           MOVE CT-FAQ-CASTO     TO WS-BUS-PATRON                         
116700           MOVE CT-FAQ-CASTO-LEN TO WS-BUS-PATRON-LEN                     
116800           PERFORM 8200-BUSCAR-PATRON THRU 8200-F-BUSCAR-PATRON           
116900           IF WS-BUS-ENCONTRADO                                           
117000              MOVE 1 TO RPT-CHK-FAQ                                       
117100           ELSE                                                           
117200              MOVE CT-FAQ-OTAZKY     TO WS-BUS-PATRON                     
117300              MOVE CT-FAQ-OTAZKY-LEN TO WS-BUS-PATRON-LEN                 
117400              PERFORM 8200-BUSCAR-PATRON                                  
117500                 THRU 8200-F-BUSCAR-PATRON                                
117600              IF WS-BUS-ENCONTRADO                                        
117700                 MOVE 1 TO RPT-CHK-FAQ                                    
117800              END-IF                                                      
117900           END-IF                                                         
118000        END-IF                                                            
118100     END-IF.                                                              
118200*                                                                         
118300 2262-F-BUSCAR-FAQ-EN-TEXTO.                                              
118400     EXIT.                                                                
118500*                                                                         
118600*---------------------------------------------------------------*         
118700* 2270-CHK-ZOZNAMY - REGLA 7 - MINIMO CT-MIN-LISTAS LISTAS.               
118800*---------------------------------------------------------------*         
118900 2270-CHK-ZOZNAMY.                                                        
119000*                                                                         
119100     IF ART-LIST-COUNT >= CT-MIN-LISTAS                                   
119200        MOVE 1 TO RPT-CHK-ZOZNAMY                                         
119300        ADD  1 TO WS-PUNTAJE                                              
119400     ELSE                                                                 
119500        MOVE 0 TO RPT-CHK-ZOZNAMY                                         
119600        MOVE 'Pridat aspon 1 odrazkovy alebo ocislovany zoznam.'          
119700          TO WS-MSG-TEXTO                                                 
119800        PERFORM 8100-AGREGAR-RECOMENDACION                                
119900           THRU 8100-F-AGREGAR-RECOMENDACION                              
120000     END-IF.                                                              
120100*                                                                         
120200 2270-F-CHK-ZOZNAMY.                                                      
120300     EXIT.                                                                
120400*                                                                         
120500*---------------------------------------------------------------*         
120600* 2280-CHK-TABULKY - REGLA 8 - MINIMO CT-MIN-TABLAS TABLAS.               
120700*---------------------------------------------------------------*         
120800 2280-CHK-TABULKY.                                                        
120900*                                                                         
121000     IF ART-TABLE-COUNT >= CT-MIN-TABLAS                                  
121100        MOVE 1 TO RPT-CHK-TABULKY                                         
121200        ADD  1 TO WS-PUNTAJE                                              
121300     ELSE                                                                 
121400        MOVE 0 TO RPT-CHK-TABULKY                                         
121500        MOVE 'Pridat aspon 1 tabulku.'                                    
121600          TO WS-MSG-TEXTO                                                 
121700        PERFORM 8100-AGREGAR-RECOMENDACION                                
121800           THRU 8100-F-AGREGAR-RECOMENDACION                              
121900     END-IF.                                                              
122000*                                                                         
122100 2280-F-CHK-TABULKY.                                                      
122200     EXIT.                                                                
122300*                                                                         
122400*---------------------------------------------------------------*         
122500* 2290-CHK-DLZKA-CLANKU - REGLA 9 - MINIMO CT-MIN-PALABRAS                
122600*   PALABRAS EN EL CUERPO DEL ARTICULO.                                   
122700*---------------------------------------------------------------*         
122800 2290-CHK-DLZKA-CLANKU.                                                   
122900*                                                                         
123000     IF ART-WORD-COUNT >= CT-MIN-PALABRAS                                 
123100        MOVE 1 TO RPT-CHK-DLZKA-CLANKU                                    
123200        ADD  1 TO WS-PUNTAJE                                              
123300     ELSE                                                                 
123400        MOVE 0 TO RPT-CHK-DLZKA-CLANKU                                    
123500        COMPUTE WS-INFL-N = CT-MIN-PALABRAS - ART-WORD-COUNT              
123600        PERFORM 8500-INFLEXION THRU 8500-F-INFLEXION                      
123700        MOVE WS-INFL-N TO WS-NUM-VALOR                                    
123800        PERFORM 8450-EDITAR-NUMERO THRU 8450-F-EDITAR-NUMERO              
123900        MOVE SPACES TO WS-MSG-TEXTO                                       
124000        STRING 'Clanok nie je dostatocne dlhy, pridat'                    
124100                  DELIMITED BY SIZE                                       
124200               ' aspon ' DELIMITED BY SIZE                                
124300               WS-NUM-TEXTO DELIMITED BY SPACE                            
124400               ' slov'   DELIMITED BY SIZE                                
124500               WS-INFL-SUFIJO DELIMITED BY SIZE                           
124600               '.'       DELIMITED BY SIZE                                
124700          INTO WS-MSG-TEXTO                                               
124800        END-STRING                                                        
124900        PERFORM 8100-AGREGAR-RECOMENDACION                                
125000           THRU 8100-F-AGREGAR-RECOMENDACION                              
125100     END-IF.                                                              
125200*                                                                         
125300 2290-F-CHK-DLZKA-CLANKU.                                                 
125400     EXIT.                                                                
125500*                                                                         
125600*---------------------------------------------------------------*         
125700* 2300-CHK-META-POPIS - REGLA 10 - LARGO DE LA META DESCRIPTION           
125800*   (SIN BLANCOS FINALES) ENTRE CT-META-MIN Y CT-META-MAX.                
125900*---------------------------------------------------------------*         
126000 2300-CHK-META-POPIS.                                                     
126100*                                                                         
126200     MOVE ART-META-DESC TO WS-CALC-TEXTO.                                 
126300     MOVE 200            TO WS-CALC-MAX.                                  
126400     PERFORM 8400-CALCULAR-LONGITUD                                       
126500        THRU 8400-F-CALCULAR-LONGITUD.                                    
126600     MOVE WS-CALC-RESULTADO TO WS-META-LONGITUD.                          
126700*                                                                         
126800     IF WS-META-LONGITUD >= CT-META-MIN                                   
126900                        AND WS-META-LONGITUD <= CT-META-MAX               
127000        MOVE 1 TO RPT-CHK-META-POPIS                                      
127100        ADD  1 TO WS-PUNTAJE                                              
127200     ELSE                                                                 
127300        MOVE 0 TO RPT-CHK-META-POPIS                                      
127400        IF WS-META-LONGITUD < CT-META-MIN                                 
127500           COMPUTE WS-INFL-N =                                            
127600                   CT-META-MIN - WS-META-LONGITUD                         
127700           PERFORM 8500-INFLEXION THRU 8500-F-INFLEXION                   
127800           MOVE WS-INFL-N TO WS-NUM-VALOR                                 
127900           PERFORM 8450-EDITAR-NUMERO                                     
128000              THRU 8450-F-EDITAR-NUMERO                                   
128100           MOVE SPACES TO WS-MSG-TEXTO                                    
128200           STRING 'Meta popis je prikratky, pridat aspon '                
128300                     DELIMITED BY SIZE                                    
128400                  WS-NUM-TEXTO   DELIMITED BY SPACE                       
128500                  ' slov'        DELIMITED BY SIZE                        
128600                  WS-INFL-SUFIJO DELIMITED BY SIZE                        
128700                  '.'            DELIMITED BY SIZE                        
128800             INTO WS-MSG-TEXTO                                            
128900           END-STRING                                                     
129000        ELSE                                                              
129100           COMPUTE WS-INFL-N =                                            
129200                   WS-META-LONGITUD - CT-META-MAX                         
129300           PERFORM 8500-INFLEXION THRU 8500-F-INFLEXION                   
129400           MOVE WS-INFL-N TO WS-NUM-VALOR                                 
129500           PERFORM 8450-EDITAR-NUMERO                                     
129600              THRU 8450-F-EDITAR-NUMERO                                   
129700           MOVE SPACES TO WS-MSG-TEXTO                                    
129800           STRING 'Meta popis je pridlhy, ubrat aspon '                   
129900                     DELIMITED BY SIZE                                    
130000                  WS-NUM-TEXTO   DELIMITED BY SPACE                       
130100                  ' slov'        DELIMITED BY SIZE                        
130200                  WS-INFL-SUFIJO DELIMITED BY SIZE                        
130300                  '.'            DELIMITED BY SIZE                        
130400             INTO WS-MSG-TEXTO                                            
130500           END-STRING                                                     
130600        END-IF                                                            
130700        PERFORM 8100-AGREGAR-RECOMENDACION                                
130800           THRU 8100-F-AGREGAR-RECOMENDACION                              
130900     END-IF.                                                              
131000*                                                                         
131100 2300-F-CHK-META-POPIS.                                                   
131200     EXIT.                                                                
131300*                                                                         
131400*---------------------------------------------------------------*         
131500* 6000-ARMAR-FILA-DETALLE                                                 
131600*   VUELCA EL RESULTADO DEL ANALISIS AL AREA COMUN QUE ALIMENTA           
131700*   AL CSV Y AL REPORTE FORMATEADO.                                       
131800*---------------------------------------------------------------*         
131900 6000-ARMAR-FILA-DETALLE.                                                 
132000*                                                                         
132100     MOVE ART-URL   TO RPT-URL.                                           
132200     MOVE ART-TITLE TO RPT-TITLE.                                         
132300     MOVE WS-PUNTAJE TO RPT-SCORE.                                        
132400*                                                                         
132500     ADD WS-PUNTAJE TO ACM-SUMA-PUNTAJES.                                 
132600     PERFORM 6010-VERIFICAR-PUNTAJE                                       
132700        THRU 6010-F-VERIFICAR-PUNTAJE.                                    
132800     PERFORM 6020-ACUMULAR-CHEQUEO                                        
132900        THRU 6020-F-ACUMULAR-CHEQUEO                                      
133000       VARYING IX-CHK FROM 1 BY 1                                         
133100         UNTIL IX-CHK > 10.                                               
133200*                                                                         
133300     DISPLAY ART-URL(1:40) ' SCORE=' WS-PUNTAJE.                          
133400*                                                                         
133500 6000-F-ARMAR-FILA-DETALLE.                                               
133600     EXIT.                                                                
133700*                                                                         
133800*---------------------------------------------------------------*         
133900* 6010-VERIFICAR-PUNTAJE                                                  
134000*   RECUENTO DE CONTROL: VUELVE A SUMAR LOS INDICADORES "OK" DE           
134100*   LA TABLA Y LO COMPARA CONTRA WS-PUNTAJE.  QUEDA DEL VIEJO             
134200*   PROGRAMA DE CONTROL DE CALIDAD DE CATALOGO; SE MANTIENE COMO          
134300*   RED DE SEGURIDAD POR SI ALGUN DIA SE AGREGA UN CHEQUEO NUEVO          
134400*   SIN ACTUALIZAR EL ACUMULADOR WS-PUNTAJE.                              
134500*---------------------------------------------------------------*         
134600 6010-VERIFICAR-PUNTAJE.                                                  
134700*                                                                         
134800     MOVE ZERO TO W77-SUMADOR-CHK.                                        
134900     PERFORM 6012-SUMAR-INDICADOR-OK                                      
135000        THRU 6012-F-SUMAR-INDICADOR-OK                                    
135100       VARYING W77-CONTADOR-CHK FROM 1 BY 1                               
135200         UNTIL W77-CONTADOR-CHK > 10.                                     
135300*                                                                         
135400     IF W77-SUMADOR-CHK NOT = WS-PUNTAJE                                  
135500        DISPLAY 'ALERTA CONTROL DE PUNTAJE - ART: ' ART-URL(1:40)         
135600        DISPLAY '  PUNTAJE=' WS-PUNTAJE                                   
135700                ' RECUENTO=' W77-SUMADOR-CHK                              
135800     END-IF.                                                              
135900*                                                                         
136000 6010-F-VERIFICAR-PUNTAJE.                                                
136100     EXIT.                                                                
136200*                                                                         
136300 6012-SUMAR-INDICADOR-OK.                                                 
136400*                                                                         
136500     IF RPT-CHK-TBL(W77-CONTADOR-CHK) = 1                                 
136600        ADD 1 TO W77-SUMADOR-CHK                                          
136700     END-IF.                                                              
136800*                                                                         
136900 6012-F-SUMAR-INDICADOR-OK.                                               
137000     EXIT.                                                                
137100*                                                                         
137200 6020-ACUMULAR-CHEQUEO.                                                   
137300*                                                                         
137400     IF RPT-CHK-TBL(IX-CHK) = 1                                           
137500        ADD 1 TO ACM-CHK-TBL(IX-CHK)                                      
137600     END-IF.                                                              
137700*                                                                         
137800 6020-F-ACUMULAR-CHEQUEO.                                                 
137900     EXIT.                                                                
138000*                                                                         
138100*---------------------------------------------------------------*         
138200* 6100-ESCRIBIR-CSV-CABECERA                                              
138300*---------------------------------------------------------------*         
138400 6100-ESCRIBIR-CSV-CABECERA.                                              
138500*                                                                         
138600     STRING 'url,title,score,direct_answer,definition,'                   
138700               DELIMITED BY SIZE                                          
138800            'headings,facts,sources,faq,lists,tables,'                    
138900               DELIMITED BY SIZE                                          
139000            'word_count_ok,meta_ok,recommendations'                       
139100               DELIMITED BY SIZE                                          
139200       INTO REG-SALIDA-CSV                                                
139300     END-STRING.                                                          
139400     WRITE REG-SALIDA-CSV.                                                
139500*                                                                         
139600 6100-F-ESCRIBIR-CSV-CABECERA.                                            
139700     EXIT.                                                                
139800*                                                                         
139900*---------------------------------------------------------------*         
140000* 6400-ESCRIBIR-CSV-DETALLE                                               
140100*---------------------------------------------------------------*         
140200 6400-ESCRIBIR-CSV-DETALLE.                                               
140300*                                                                         
140400     MOVE RPT-URL   TO WS-CALC-TEXTO.                                     
140500     MOVE 80         TO WS-CALC-MAX.                                      
140600     PERFORM 8400-CALCULAR-LONGITUD                                       
140700        THRU 8400-F-CALCULAR-LONGITUD.                                    
140800     IF WS-CALC-RESULTADO = 0                                             
140900        MOVE 1 TO WS-CALC-RESULTADO                                       
141000     END-IF.                                                              
141100     MOVE SPACES TO REG-SALIDA-CSV.                                       
141200     MOVE 1      TO WS-RECS-PUNTERO.                                      
141300     STRING RPT-URL(1:WS-CALC-RESULTADO) DELIMITED BY SIZE                
141400            ','                          DELIMITED BY SIZE                
141500       INTO REG-SALIDA-CSV                                                
141600       WITH POINTER WS-RECS-PUNTERO                                       
141700     END-STRING.                                                          
141800*                                                                         
141900     MOVE RPT-TITLE TO WS-CALC-TEXTO.                                     
142000     MOVE 80         TO WS-CALC-MAX.                                      
142100     PERFORM 8400-CALCULAR-LONGITUD                                       
142200        THRU 8400-F-CALCULAR-LONGITUD.                                    
142300     IF WS-CALC-RESULTADO = 0                                             
142400        MOVE 1 TO WS-CALC-RESULTADO                                       
142500     END-IF.                                                              
142600     STRING RPT-TITLE(1:WS-CALC-RESULTADO) DELIMITED BY SIZE              
142700            ','                            DELIMITED BY SIZE              
142800       INTO REG-SALIDA-CSV                                                
142900       WITH POINTER WS-RECS-PUNTERO                                       
143000     END-STRING.                                                          
143100*                                                                         
143200     STRING RPT-SCORE                     DELIMITED BY SIZE               
143300            ',' DELIMITED BY SIZE                                         
143400            RPT-CHK-RESPUESTA-DIRECTA     DELIMITED BY SIZE               
143500            ',' DELIMITED BY SIZE                                         
143600            RPT-CHK-DEFINICION            DELIMITED BY SIZE               
143700            ',' DELIMITED BY SIZE                                         
143800            RPT-CHK-NADPISY-H2            DELIMITED BY SIZE               
143900            ',' DELIMITED BY SIZE                                         
144000            RPT-CHK-DATOS-NUMERICOS       DELIMITED BY SIZE               
144100            ',' DELIMITED BY SIZE                                         
144200            RPT-CHK-FUENTES               DELIMITED BY SIZE               
144300            ',' DELIMITED BY SIZE                                         
144400            RPT-CHK-FAQ                   DELIMITED BY SIZE               
144500            ',' DELIMITED BY SIZE                                         
144600            RPT-CHK-ZOZNAMY               DELIMITED BY SIZE               
144700            ',' DELIMITED BY SIZE                                         
144800            RPT-CHK-TABULKY               DELIMITED BY SIZE               
144900            ',' DELIMITED BY SIZE                                         
145000            RPT-CHK-DLZKA-CLANKU          DELIMITED BY SIZE               
145100            ',' DELIMITED BY SIZE                                         
145200            RPT-CHK-META-POPIS            DELIMITED BY SIZE               
145300            ',' DELIMITED BY SIZE                                         
145400       INTO REG-SALIDA-CSV                                                
145500       WITH POINTER WS-RECS-PUNTERO                                       
145600     END-STRING.                                                          
145700*                                                                         
145800     MOVE RPT-RECS TO WS-CALC-TEXTO.                                      
145900     MOVE 600       TO WS-CALC-MAX.                                       
146000     PERFORM 8400-CALCULAR-LONGITUD                                       
146100        THRU 8400-F-CALCULAR-LONGITUD.                                    
146200     IF WS-CALC-RESULTADO = 0                                             
146300        MOVE 1 TO WS-CALC-RESULTADO                                       
146400        STRING RPT-RECS(1:1)         DELIMITED BY SIZE                    
146500          INTO REG-SALIDA-CSV                                             
146600          WITH POINTER WS-RECS-PUNTERO                                    
146700        END-STRING                                                        
146800     ELSE                                                                 
146900        STRING RPT-RECS(1:WS-CALC-RESULTADO)                              
147000                                      DELIMITED BY SIZE                   
147100          INTO REG-SALIDA-CSV                                             
147200          WITH POINTER WS-RECS-PUNTERO                                    
147300        END-STRING                                                        
147400     END-IF.                                                              
147500*                                                                         
147600     WRITE REG-SALIDA-CSV.                                                
147700*                                                                         
147800 6400-F-ESCRIBIR-CSV-DETALLE.                                             
147900     EXIT.                                                                
148000*                                                                         
148100*---------------------------------------------------------------*         
148200* 6600-ESCRIBIR-RPT-CABECERA                                              
148300*   TITULO, FECHA DE CORRIDA, LINEA DE COLUMNAS Y LEYENDA DE              
148400*   LOS DIEZ NUMEROS DE CHEQUEO.                                          
148500*---------------------------------------------------------------*         
148600 6600-ESCRIBIR-RPT-CABECERA.                                              
148700*                                                                         
148800     ACCEPT WS-FECHA-EJEC-AAAAMMDD FROM DATE YYYYMMDD.                    
148900     MOVE SPACES TO WS-FECHA-EJEC-EDIT.                                   
149000     STRING WS-FECHA-EJEC-DD   DELIMITED BY SIZE                          
149100            '/'                DELIMITED BY SIZE                          
149200            WS-FECHA-EJEC-MM   DELIMITED BY SIZE                          
149300            '/'                DELIMITED BY SIZE                          
149400            WS-FECHA-EJEC-AAAA DELIMITED BY SIZE                          
149500       INTO WS-FECHA-EJEC-EDIT                                            
149600     END-STRING.                                                          
149700     MOVE WS-FECHA-EJEC-EDIT TO TIT-FECHA.                                
149800     WRITE REG-SALIDA-RPT FROM WS-LIN-TITULO                              
149900        AFTER ADVANCING TOP-OF-FORM.                                      
150000*                                                                         
150100     MOVE SPACES TO WS-LIN-GENERICA.                                      
150200     WRITE REG-SALIDA-RPT FROM WS-LIN-GENERICA                            
150300        AFTER ADVANCING 1 LINE.                                           
150400*                                                                         
150500     MOVE SPACES         TO WS-LIN-CABECERA.                              
150600     MOVE 'URL / TITULO' TO CAB-TITULO.                                   
150700     MOVE 'SCORE'        TO CAB-SCORE.                                    
150800     MOVE 'BADGE'        TO CAB-BADGE.                                    
150900     MOVE '01 02 03 04 05 06 07 08 09 10'                                 
151000                          TO CAB-INDICADORES.                             
151100     WRITE REG-SALIDA-RPT FROM WS-LIN-CABECERA                            
151200        AFTER ADVANCING 1 LINE.                                           
151300*                                                                         
151400     MOVE SPACES TO WS-LIN-SUBCABECERA.                                   
151500     MOVE 1      TO WS-RECS-PUNTERO.                                      
151600     PERFORM 6620-ARMAR-LEYENDA                                           
151700        THRU 6620-F-ARMAR-LEYENDA                                         
151800       VARYING IX-ETQ FROM 1 BY 1                                         
151900         UNTIL IX-ETQ > 10.                                               
152000     WRITE REG-SALIDA-RPT FROM WS-LIN-SUBCABECERA                         
152100        AFTER ADVANCING 1 LINE.                                           
152200*                                                                         
152300     MOVE ALL '-' TO GEN-TEXTO.                                           
152400     WRITE REG-SALIDA-RPT FROM WS-LIN-GENERICA                            
152500        AFTER ADVANCING 1 LINE.                                           
152600*                                                                         
152700 6600-F-ESCRIBIR-RPT-CABECERA.                                            
152800     EXIT.                                                                
152900*                                                                         
153000 6620-ARMAR-LEYENDA.                                                      
153100*                                                                         
153200     STRING CT-ETQ-TBL(IX-ETQ) DELIMITED BY SIZE                          
153300       INTO SUB-TEXTO                                                     
153400       WITH POINTER WS-RECS-PUNTERO                                       
153500     END-STRING.                                                          
153600*                                                                         
153700 6620-F-ARMAR-LEYENDA.                                                    
153800     EXIT.                                                                
153900*                                                                         
154000*---------------------------------------------------------------*         
154100* 6800-ESCRIBIR-RPT-DETALLE                                               
154200*---------------------------------------------------------------*         
154300 6800-ESCRIBIR-RPT-DETALLE.                                               
154400*                                                                         
154500     MOVE SPACES TO WS-LIN-DETALLE.                                       
154600*                                                                         
154700     PERFORM 6810-ARMAR-TITULO-DETALLE                                    
154800        THRU 6810-F-ARMAR-TITULO-DETALLE.                                 
154900*                                                                         
155000     STRING RPT-SCORE DELIMITED BY SIZE                                   
155100            '/10'     DELIMITED BY SIZE                                   
155200       INTO DET-SCORE                                                     
155300     END-STRING.                                                          
155400*                                                                         
155500     PERFORM 6820-CLASIFICAR-INSIGNIA                                     
155600        THRU 6820-F-CLASIFICAR-INSIGNIA.                                  
155700*                                                                         
155800     PERFORM 6840-LLENAR-INDICADOR                                        
155900        THRU 6840-F-LLENAR-INDICADOR                                      
156000       VARYING IX-DET-IND FROM 1 BY 1                                     
156100         UNTIL IX-DET-IND > 10.                                           
156200*                                                                         
156300     WRITE REG-SALIDA-RPT FROM WS-LIN-DETALLE                             
156400        AFTER ADVANCING 1 LINE.                                           
156500*                                                                         
156600 6800-F-ESCRIBIR-RPT-DETALLE.                                             
156700     EXIT.                                                                
156800*                                                                         
156900*---------------------------------------------------------------*         
157000* 6810-ARMAR-TITULO-DETALLE                                               
157100*   TITULO Y URL EN LA MISMA CELDA, TRUNCADOS A 53 POSICIONES             
157200*   CON PUNTOS SUSPENSIVOS SI NO ENTRAN.                                  
157300*---------------------------------------------------------------*         
157400 6810-ARMAR-TITULO-DETALLE.                                               
157500*                                                                         
157600     MOVE RPT-TITLE TO WS-CALC-TEXTO.                                     
157700     MOVE 80         TO WS-CALC-MAX.                                      
157800     PERFORM 8400-CALCULAR-LONGITUD                                       
157900        THRU 8400-F-CALCULAR-LONGITUD.                                    
158000*                                                                         
158100     IF WS-CALC-RESULTADO = 0                                             
158200        MOVE '(SIN TITULO)' TO DET-TITULO                                 
158300     ELSE                                                                 
158400        IF WS-CALC-RESULTADO <= 53                                        
158500           MOVE RPT-TITLE(1:WS-CALC-RESULTADO) TO DET-TITULO              
158600        ELSE                                                              
158700           STRING RPT-TITLE(1:50) DELIMITED BY SIZE                       
158800                  '...'           DELIMITED BY SIZE                       
158900             INTO DET-TITULO                                              
159000           END-STRING                                                     
159100        END-IF                                                            
159200     END-IF.                                                              
159300*                                                                         
159400 6810-F-ARMAR-TITULO-DETALLE.                                             
159500     EXIT.                                                                
159600*                                                                         
159700*---------------------------------------------------------------*         
159800* 6820-CLASIFICAR-INSIGNIA                                                
159900*---------------------------------------------------------------*         
160000 6820-CLASIFICAR-INSIGNIA.                                                
160100*                                                                         
160200     IF RPT-SCORE >= CT-CORTE-GOOD                                        
160300        MOVE 'GOOD' TO DET-BADGE                                          
160400     ELSE                                                                 
160500        IF RPT-SCORE >= CT-CORTE-MID                                      
160600           MOVE 'MID ' TO DET-BADGE                                       
160700        ELSE                                                              
160800           MOVE 'BAD ' TO DET-BADGE                                       
160900        END-IF                                                            
161000     END-IF.                                                              
161100*                                                                         
161200 6820-F-CLASIFICAR-INSIGNIA.                                              
161300     EXIT.                                                                
161400*                                                                         
161500*---------------------------------------------------------------*         
161600* 6840-LLENAR-INDICADOR                                                   
161700*---------------------------------------------------------------*         
161800 6840-LLENAR-INDICADOR.                                                   
161900*                                                                         
162000     IF RPT-CHK-TBL(IX-DET-IND) = 1                                       
162100        MOVE 'OK ' TO DET-IND-TBL(IX-DET-IND)                             
162200     ELSE                                                                 
162300        MOVE 'NO ' TO DET-IND-TBL(IX-DET-IND)                             
162400     END-IF.                                                              
162500*                                                                         
162600 6840-F-LLENAR-INDICADOR.                                                 
162700     EXIT.                                                                
162800*---------------------------------------------------------------*         
162900* 7000-FIN                                                                
163000*   TOTALES, CIERRE DE ARCHIVOS Y BANNER FINAL EN CONSOLA.                
163100*---------------------------------------------------------------*         
163200 7000-FIN.                                                                
163300*                                                                         
163400     IF WS-PARM-RPT-SI                                                    
163500        PERFORM 7200-ESCRIBIR-RPT-TOTALES                                 
163600           THRU 7200-F-ESCRIBIR-RPT-TOTALES                               
163700     END-IF.                                                              
163800*                                                                         
163900     PERFORM 7100-CERRAR-ARCHIVOS                                         
164000        THRU 7100-F-CERRAR-ARCHIVOS.                                      
164100*                                                                         
164200     PERFORM 7400-MOSTRAR-BANNER-FINAL                                    
164300        THRU 7400-F-MOSTRAR-BANNER-FINAL.                                 
164400*                                                                         
164500 7000-F-FIN.                                                              
164600     EXIT.                                                                
164700*                                                                         
164800*---------------------------------------------------------------*         
164900* 7100-CERRAR-ARCHIVOS                                                    
165000*---------------------------------------------------------------*         
165100 7100-CERRAR-ARCHIVOS.                                                    
165200*                                                                         
165300     IF FS-ENTRADA-OK OR FS-ENTRADA-EOF                                   
165400        CLOSE ENTRADA                                                     
165500     END-IF.                                                              
165600     IF WS-PARM-CSV-SI                                                    
165700        CLOSE SALIDA-CSV                                                  
165800     END-IF.                                                              
165900     IF WS-PARM-RPT-SI                                                    
166000        CLOSE SALIDA-RPT                                                  
166100     END-IF.                                                              
166200*                                                                         
166300 7100-F-CERRAR-ARCHIVOS.                                                  
166400     EXIT.                                                                
166500*                                                                         
166600*---------------------------------------------------------------*         
166700* 7200-ESCRIBIR-RPT-TOTALES                                               
166800*   SI NO SE PROCESO NINGUN ARTICULO, SE INFORMA "SIN DATOS".             
166900*   CASO CONTRARIO, PROMEDIO DE PUNTAJE Y CANTIDAD DE ARTICULOS           
167000*   APROBADOS POR CADA UNO DE LOS DIEZ CHEQUEOS.                          
167100*---------------------------------------------------------------*         
167200 7200-ESCRIBIR-RPT-TOTALES.                                               
167300*                                                                         
167400     MOVE ALL '-' TO GEN-TEXTO.                                           
167500     WRITE REG-SALIDA-RPT FROM WS-LIN-GENERICA                            
167600        AFTER ADVANCING 1 LINE.                                           
167700*                                                                         
167800     IF CNT-ARTICULOS-PROCESADOS = 0                                      
167900        WRITE REG-SALIDA-RPT FROM WS-LIN-SIN-DATOS                        
168000           AFTER ADVANCING 1 LINE                                         
168100     ELSE                                                                 
168200        COMPUTE ACM-PROMEDIO ROUNDED =                                    
168300                ACM-SUMA-PUNTAJES / CNT-ARTICULOS-PROCESADOS              
168400        MOVE ACM-PROMEDIO TO ACM-PROMEDIO-EDIT                            
168500        MOVE SPACES TO WS-LIN-GENERICA                                    
168600        MOVE CNT-ARTICULOS-PROCESADOS TO WS-MASCARA                       
168700        STRING 'ARTICULOS PROCESADOS: ' DELIMITED BY SIZE                 
168800               WS-MASCARA               DELIMITED BY SIZE                 
168900          INTO GEN-TEXTO                                                  
169000        END-STRING                                                        
169100        WRITE REG-SALIDA-RPT FROM WS-LIN-GENERICA                         
169200           AFTER ADVANCING 1 LINE                                         
169300*                                                                         
169400        MOVE SPACES TO WS-LIN-GENERICA                                    
169500        STRING 'PUNTAJE PROMEDIO: ' DELIMITED BY SIZE                     
169600               ACM-PROMEDIO-EDIT    DELIMITED BY SIZE                     
169700          INTO GEN-TEXTO                                                  
169800        END-STRING                                                        
169900        WRITE REG-SALIDA-RPT FROM WS-LIN-GENERICA                         
170000           AFTER ADVANCING 1 LINE                                         
170100*                                                                         
170200        WRITE REG-SALIDA-RPT FROM WS-LIN-GENERICA                         
170300           AFTER ADVANCING 1 LINE                                         
170400*                                                                         
170500        MOVE CNT-ARTICULOS-PROCESADOS TO WS-MASCARA-TOTAL                 
170600        PERFORM 7220-ESCRIBIR-TOTAL-CHEQUEO                               
170700           THRU 7220-F-ESCRIBIR-TOTAL-CHEQUEO                             
170800          VARYING IX-ACM FROM 1 BY 1                                      
170900            UNTIL IX-ACM > 10                                             
171000     END-IF.                                                              
171100*                                                                         
171200 7200-F-ESCRIBIR-RPT-TOTALES.                                             
171300     EXIT.                                                                
171400*                                                                         
171500 7220-ESCRIBIR-TOTAL-CHEQUEO.                                             
171600*                                                                         
171700     MOVE SPACES         TO WS-LIN-GENERICA.                              
171800     MOVE ACM-CHK-TBL(IX-ACM) TO WS-MASCARA.                              
171900     STRING CT-ETQ-TBL(IX-ACM) DELIMITED BY SIZE                          
172000            ': '               DELIMITED BY SIZE                          
172100            WS-MASCARA         DELIMITED BY SIZE                          
172200            ' DE '             DELIMITED BY SIZE                          
172300            WS-MASCARA-TOTAL   DELIMITED BY SIZE                          
172400       INTO GEN-TEXTO                                                     
172500     END-STRING.                                                          
172600     WRITE REG-SALIDA-RPT FROM WS-LIN-GENERICA                            
172700        AFTER ADVANCING 1 LINE.                                           
172800*                                                                         
172900 7220-F-ESCRIBIR-TOTAL-CHEQUEO.                                           
173000     EXIT.                                                                
173100*                                                                         
173200*---------------------------------------------------------------*         
173300* 7400-MOSTRAR-BANNER-FINAL                                               
173400*---------------------------------------------------------------*         
173500 7400-MOSTRAR-BANNER-FINAL.                                               
173600*                                                                         
173700     DISPLAY '****************************************'.                  
173800     DISPLAY '*   FIN PGMGEOAU - AUDITORIA GEO        *'.                 
173900     DISPLAY '*   REGISTROS LEIDOS    : ' CNT-REGISTROS-LEIDOS.           
174000     DISPLAY '*   ARTICULOS PROCESADOS: '                                 
174100             CNT-ARTICULOS-PROCESADOS.                                    
174200     DISPLAY '****************************************'.                  
174300*                                                                         
174400 7400-F-MOSTRAR-BANNER-FINAL.                                             
174500     EXIT.                                                                
174600*                                                                         
174700*---------------------------------------------------------------*         
174800* 8100-AGREGAR-RECOMENDACION                                              
174900*   APILA WS-MSG-TEXTO (YA ARMADO POR EL CHEQUEO QUE FALLO) EN            
175000*   RPT-RECS, SEPARANDO CON " | " SI NO ES LA PRIMERA.                    
175100*---------------------------------------------------------------*         
175200 8100-AGREGAR-RECOMENDACION.                                              
175300*                                                                         
175400     MOVE WS-MSG-TEXTO TO WS-CALC-TEXTO.                                  
175500     MOVE 150           TO WS-CALC-MAX.                                   
175600     PERFORM 8400-CALCULAR-LONGITUD                                       
175700        THRU 8400-F-CALCULAR-LONGITUD.                                    
175800*                                                                         
175900     IF WS-CALC-RESULTADO > 0                                             
176000        IF WS-REC-NO-ES-PRIMERA                                           
176100           STRING ' | ' DELIMITED BY SIZE                                 
176200             INTO RPT-RECS                                                
176300             WITH POINTER WS-RECS-PUNTERO                                 
176400           END-STRING                                                     
176500        END-IF                                                            
176600        STRING WS-MSG-TEXTO(1:WS-CALC-RESULTADO)                          
176700                  DELIMITED BY SIZE                                       
176800          INTO RPT-RECS                                                   
176900          WITH POINTER WS-RECS-PUNTERO                                    
177000        END-STRING                                                        
177100        SET WS-REC-NO-ES-PRIMERA TO TRUE                                  
177200     END-IF.                                                              
177300*                                                                         
177400 8100-F-AGREGAR-RECOMENDACION.                                            
177500     EXIT.                                                                
177600*                                                                         
177700*---------------------------------------------------------------*         
177800* 8200-BUSCAR-PATRON                                                      
177900*   BUSCA WS-BUS-PATRON (LARGO WS-BUS-PATRON-LEN) DENTRO DE               
178000*   WS-BUS-TEXTO (LARGO WS-BUS-TEXTO-LEN).  SI WS-BUS-PALABRA-SW          
178100*   ES 'S' SOLO CUENTA COMO HALLADO SI EL PATRON APARECE COMO             
178200*   PALABRA COMPLETA (LIMITES NO ALFANUMERICOS A AMBOS LADOS).            
178300*---------------------------------------------------------------*         
178400 8200-BUSCAR-PATRON.                                                      
178500*                                                                         
178600     SET WS-BUS-NO-ENCONTRADO TO TRUE.                                    
178700*                                                                         
178800     IF WS-BUS-PATRON-LEN > 0                                             
178900        AND WS-BUS-TEXTO-LEN >= WS-BUS-PATRON-LEN                         
179000        PERFORM 8210-COMPARAR-EN-POSICION                                 
179100           THRU 8210-F-COMPARAR-EN-POSICION                               
179200          VARYING WS-BUS-POS FROM 1 BY 1                                  
179300            UNTIL WS-BUS-POS >                                            
179400                  (WS-BUS-TEXTO-LEN - WS-BUS-PATRON-LEN + 1)              
179500               OR WS-BUS-ENCONTRADO                                       
179600     END-IF.                                                              
179700*                                                                         
179800 8200-F-BUSCAR-PATRON.                                                    
179900     EXIT.                                                                
180000*                                                                         
180100 8210-COMPARAR-EN-POSICION.                                               
180200*                                                                         
180300     IF WS-BUS-TEXTO(WS-BUS-POS:WS-BUS-PATRON-LEN) =                      
180400        WS-BUS-PATRON(1:WS-BUS-PATRON-LEN)                                
180500        IF WS-BUS-SUBCADENA                                               
180600           SET WS-BUS-ENCONTRADO TO TRUE                                  
180700        ELSE                                                              
180800           PERFORM 8220-VALIDAR-LIMITE-PALABRA                            
180900              THRU 8220-F-VALIDAR-LIMITE-PALABRA                          
181000           IF WS-BUS-LIMITE-OK                                            
181100              SET WS-BUS-ENCONTRADO TO TRUE                               
181200           END-IF                                                         
181300        END-IF                                                            
181400     END-IF.                                                              
181500*                                                                         
181600 8210-F-COMPARAR-EN-POSICION.                                             
181700     EXIT.                                                                
181800*                                                                         
181900*---------------------------------------------------------------*         
182000* 8220-VALIDAR-LIMITE-PALABRA                                             
182100*   VERIFICA QUE EL CARACTER ANTERIOR Y EL POSTERIOR A LA                 
182200*   COINCIDENCIA NO SEAN LETRAS NI DIGITOS.                               
182300*---------------------------------------------------------------*         
182400 8220-VALIDAR-LIMITE-PALABRA.                                             
182500*                                                                         
182600     SET WS-BUS-LIMITE-OK TO TRUE.                                        
182700*                                                                         
182800     IF WS-BUS-POS > 1                                                    
182900        MOVE WS-BUS-TEXTO(WS-BUS-POS - 1:1) TO WS-BUS-CHAR                
183000        IF (WS-BUS-CHAR >= 'a' AND WS-BUS-CHAR <= 'z')                    
183100        OR (WS-BUS-CHAR >= '0' AND WS-BUS-CHAR <= '9')                    
183200           SET WS-BUS-LIMITE-MAL TO TRUE                                  
183300        END-IF                                                            
183400     END-IF.                                                              
183500*                                                                         
183600     IF WS-BUS-LIMITE-OK                                                  
183700        IF (WS-BUS-POS + WS-BUS-PATRON-LEN) <=                            
183800            WS-BUS-TEXTO-LEN                                              
183900           MOVE WS-BUS-TEXTO(WS-BUS-POS + WS-BUS-PATRON-LEN:1)            
184000             TO WS-BUS-CHAR                                               
184100           IF (WS-BUS-CHAR >= 'a' AND WS-BUS-CHAR <= 'z')                 
184200           OR (WS-BUS-CHAR >= '0' AND WS-BUS-CHAR <= '9')                 
184300              SET WS-BUS-LIMITE-MAL TO TRUE                               
184400           END-IF                                                         
184500        END-IF                                                            
184600     END-IF.                                                              
184700*                                                                         
184800 8220-F-VALIDAR-LIMITE-PALABRA.                                           
184900     EXIT.                                                                
185000*                                                                         
185100*---------------------------------------------------------------*         
185200* 8400-CALCULAR-LONGITUD                                                  
185300*   POSICION DEL ULTIMO CARACTER NO BLANCO DE WS-CALC-TEXTO,              
185400*   EXAMINANDO HASTA WS-CALC-MAX POSICIONES.                              
185500*---------------------------------------------------------------*         
185600 8400-CALCULAR-LONGITUD.                                                  
185700*                                                                         
185800     MOVE WS-CALC-MAX TO WS-CALC-POS.                                     
185900     PERFORM 8410-RETROCEDER-POSICION                                     
186000        THRU 8410-F-RETROCEDER-POSICION                                   
186100       UNTIL WS-CALC-POS = 0                                              
186200          OR WS-CALC-TEXTO(WS-CALC-POS:1) NOT = SPACE.                    
186300     MOVE WS-CALC-POS TO WS-CALC-RESULTADO.                               
186400*                                                                         
186500 8400-F-CALCULAR-LONGITUD.                                                
186600     EXIT.                                                                
186700*                                                                         
186800 8410-RETROCEDER-POSICION.                                                
186900*                                                                         
187000     SUBTRACT 1 FROM WS-CALC-POS.                                         
187100*                                                                         
187200 8410-F-RETROCEDER-POSICION.                                              
187300     EXIT.                                                                
187400*                                                                         
187500*---------------------------------------------------------------*         
187600* 8420-CONTAR-PALABRAS                                                    
187700*   CUENTA GRUPOS DE CARACTERES NO BLANCOS EN                             
187800*   WS-CALC-TEXTO(1:WS-CALC-RESULTADO).                                   
187900*---------------------------------------------------------------*         
188000 8420-CONTAR-PALABRAS.                                                    
188100*                                                                         
188200     MOVE 0 TO WS-PAL-CONTADOR.                                           
188300     SET WS-PAL-FUERA TO TRUE.                                            
188400     PERFORM 8430-EXAMINAR-CARACTER                                       
188500        THRU 8430-F-EXAMINAR-CARACTER                                     
188600       VARYING WS-PAL-POS FROM 1 BY 1                                     
188700         UNTIL WS-PAL-POS > WS-CALC-RESULTADO.                            
188800*                                                                         
188900 8420-F-CONTAR-PALABRAS.                                                  
189000     EXIT.                                                                
189100*                                                                         
189200 8430-EXAMINAR-CARACTER.                                                  
189300*                                                                         
189400     IF WS-CALC-TEXTO(WS-PAL-POS:1) = SPACE                               
189500        SET WS-PAL-FUERA TO TRUE                                          
189600     ELSE                                                                 
189700        IF WS-PAL-FUERA                                                   
189800           ADD 1 TO WS-PAL-CONTADOR                                       
189900           SET WS-PAL-DENTRO TO TRUE                                      
190000        END-IF                                                            
190100     END-IF.                                                              
190200*                                                                         
190300 8430-F-EXAMINAR-CARACTER.                                                
190400     EXIT.                                                                
190500*                                                                         
190600*---------------------------------------------------------------*         
190700* 8450-EDITAR-NUMERO                                                      
190800*   CONVIERTE WS-NUM-VALOR EN TEXTO SIN CEROS A LA IZQUIERDA,             
190900*   PARA EMBEBER EN LOS MENSAJES DE RECOMENDACION (STRING ...             
191000*   WS-NUM-TEXTO DELIMITED BY SPACE).                                     
191100*---------------------------------------------------------------*         
191200 8450-EDITAR-NUMERO.                                                      
191300*                                                                         
191400     MOVE WS-NUM-VALOR TO WS-NUM-EDICION.                                 
191500     MOVE SPACES        TO WS-NUM-TEXTO.                                  
191600     MOVE 1              TO WS-NUM-INICIO.                                
191700     PERFORM 8460-BUSCAR-PRIMER-DIGITO                                    
191800        THRU 8460-F-BUSCAR-PRIMER-DIGITO                                  
191900       UNTIL WS-NUM-INICIO > 5                                            
192000          OR WS-NUM-EDICION(WS-NUM-INICIO:1) NOT = SPACE.                 
192100*                                                                         
192200     IF WS-NUM-INICIO > 5                                                 
192300        MOVE '0' TO WS-NUM-TEXTO(1:1)                                     
192400     ELSE                                                                 
192500        MOVE WS-NUM-EDICION(WS-NUM-INICIO:(6 - WS-NUM-INICIO))            
192600          TO WS-NUM-TEXTO                                                 
192700     END-IF.                                                              
192800*                                                                         
192900 8450-F-EDITAR-NUMERO.                                                    
193000     EXIT.                                                                
193100*                                                                         
193200 8460-BUSCAR-PRIMER-DIGITO.                                               
193300*                                                                         
193400     ADD 1 TO WS-NUM-INICIO.                                              
193500*                                                                         
193600 8460-F-BUSCAR-PRIMER-DIGITO.                                             
193700     EXIT.                                                                
193800*                                                                         
193900*---------------------------------------------------------------*         
194000* 8500-INFLEXION                                                          
194100*   SUFIJO DE PLURAL SEGUN LA CANTIDAD WS-INFL-N: 'o' SI ES 1,            
194200*   'a' SI ESTA ENTRE 2 Y 4, VACIO EN LOS DEMAS CASOS.                    
194300*---------------------------------------------------------------*         
194400 8500-INFLEXION.                                                          
194500*                                                                         
194600     IF WS-INFL-N = 1                                                     
194700        MOVE 'o' TO WS-INFL-SUFIJO                                        
194800     ELSE                                                                 
194900        IF WS-INFL-N > 1 AND WS-INFL-N < 5                                
195000           MOVE 'a' TO WS-INFL-SUFIJO                                     
195100        ELSE                                                              
195200           MOVE SPACES TO WS-INFL-SUFIJO                                  
195300        END-IF                                                            
195400     END-IF.                                                              
195500*                                                                         
195600 8500-F-INFLEXION.                                                        
195700     EXIT.                                                                
195800*                                                                         
195900*---------------------------------------------------------------*         
196000* 9000-SALIDA-ERRORES                                                     
196100*   CORTE DEL PROGRAMA POR ERROR DE APERTURA DE UN ARCHIVO.               
196200*---------------------------------------------------------------*         
196300 9000-SALIDA-ERRORES.                                                     
196400*                                                                         
196500     ADD 1 TO W-N-ERROR.                                                  
196600     DISPLAY '****************************************'.                  
196700     DISPLAY '*  PGMGEOAU - ERROR DE ARCHIVO          *'.                 
196800     DISPLAY '*  ACCION.: ' AUX-ERR-ACCION.                               
196900     DISPLAY '*  ARCHIVO: ' AUX-ERR-NOMBRE.                               
197000     DISPLAY '*  STATUS.: ' AUX-ERR-STATUS.                               
197100     DISPLAY '****************************************'.                  
197200     MOVE 16 TO RETURN-CODE.                                              
197300     GOBACK.                                                              
197400*                                                                         
197500 9000-F-SALIDA-ERRORES.                                                   
197600     EXIT.                                                                
197700*                                                                         
